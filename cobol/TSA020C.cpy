000100*****************************************************************
000110* TSA020C  --  ROLLUP-RECORD
000120*
000130* Satzlayout des lokalen Rollup-Speichers (Dateien ROLLOLD/ROLLNEW),
000140* die passende COMP-Arbeitskopie fuer die Summierung, die
000150* Tabellenzeile fuer Ergebnis-/BODY-Listen im Working-Storage sowie
000160* die Druckzeile fuer ROLLUP-REPORT.
000170*-----------------------------------------------------------------*
000180* Vers. | Datum    | von | Kommentar
000190*-------|----------|-----|------------------------------------------
000200*A.00.00|1984-06-11| hlm | Neuerstellung fuer Belegungsstatistik
000210*A.00.01|1989-01-17| dk  | ROL-TABLE-ENTRY fuer Gap-Walk ergaenzt
000220*A.01.00|1998-12-02| kl  | Jahrtausendpruefung: Datumsfelder sind
000230*       |          |     | Unix-Sekunden, keine JJ-Felder - Y2K ok
000240*A.01.01|2003-04-14| rei | ROL-PRINT-LINE/BREAK fuer TSACC-Report
000250*       |          |     | ergaenzt (vorher nur Summenliste)
000251*A.01.02|2003-05-06| rei | ROLP-/ROLB-UNITS-TOTAL und -BLOCKS-TOTAL
000252*       |          |     | auf 15 Stellen verbreitert, FILLER hinter
000253*       |          |     | BLOCKS-TOTAL in ROL-FILLER umbenannt
000254*       |          |     | (Revision TSACC-12)
000260*****************************************************************
000261*
000262*    Satz wie er in ROLLOLD gelesen / in ROLLNEW geschrieben wird.
000270*    Alle Betraege dezimal (DISPLAY/zoned) - keine Waehrungsfelder,
000280*    reine Stueckzaehlung, keine Rundung erforderlich.
000290*
000300 01  ROL-FILE-RECORD.
000310     05  ROL-RESOLUTION          PIC X(05).
000320         88  ROL-RES-MINUTE          VALUE "MINUT".
000330         88  ROL-RES-HOUR             VALUE "HOUR ".
000340         88  ROL-RES-DAY              VALUE "DAY  ".
000350         88  ROL-RES-WEEK             VALUE "WEEK ".
000360         88  ROL-RES-MONTH            VALUE "MONTH".
000370         88  ROL-RES-YEAR             VALUE "YEAR ".
000380     05  ROL-START-DATE          PIC 9(11).
000390     05  ROL-END-DATE            PIC 9(11).
000400     05  ROL-UNITS-TOTAL         PIC S9(15).
000410     05  ROL-BLOCKS-TOTAL        PIC S9(15).
000420     05  ROL-FILLER              PIC X(10).
000430*
000440*    COMP-Arbeitskopie - alle Akkumulatoren binaer gefuehrt und bei
000450*    Dateizugriff in ROL-FILE-RECORD umgewandelt (F110/F190).
000460*
000470 01  ROL-WORK-RECORD.
000480     05  ROLW-RESOLUTION         PIC X(05).
000490     05  ROLW-START-DATE         PIC S9(11) COMP.
000500     05  ROLW-END-DATE           PIC S9(11) COMP.
000510     05  ROLW-UNITS-TOTAL        PIC S9(15) COMP.
000520     05  ROLW-BLOCKS-TOTAL       PIC S9(15) COMP.
000530*
000540*    Tabellenzeile fuer Ergebnis-Liste / BODY-Liste / MISSING-Liste
000550*    (C4-IX indiziert, siehe RESULT-TABLE / BODY-TABLE / MISS-TABLE
000560*    in TSARES0M).
000570*
000580 01  ROL-TABLE-ENTRY.
000590     05  ROLT-RESOLUTION         PIC X(05).
000600     05  ROLT-START-DATE         PIC S9(11) COMP.
000610     05  ROLT-END-DATE           PIC S9(11) COMP.
000620     05  ROLT-UNITS-TOTAL        PIC S9(15) COMP.
000630     05  ROLT-BLOCKS-TOTAL       PIC S9(15) COMP.
000640*
000650*    Druckzeile ROLLUP-REPORT - Detail- und Summenzeile gemeinsam,
000660*    per REDEFINES unterschieden (88 ROLP-IS-TOTAL steuert Text).
000670*
000680 01  ROL-PRINT-LINE.
000690     05  ROLP-RESOLUTION         PIC X(05).
000700     05  FILLER                  PIC X(02)   VALUE SPACES.
000710     05  ROLP-START-DATE         PIC Z(03)9(08).
000720     05  FILLER                  PIC X(02)   VALUE SPACES.
000730     05  ROLP-END-DATE           PIC Z(03)9(08).
000740     05  FILLER                  PIC X(02)   VALUE SPACES.
000750     05  ROLP-UNITS-TOTAL        PIC -(06)9(09).
000760     05  FILLER                  PIC X(02)   VALUE SPACES.
000770     05  ROLP-BLOCKS-TOTAL       PIC -(06)9(09).
000780     05  FILLER                  PIC X(26)   VALUE SPACES.
000790 01  ROL-PRINT-BREAK REDEFINES ROL-PRINT-LINE.
000800     05  ROLB-LABEL              PIC X(21).
000810     05  ROLB-UNITS-TOTAL        PIC -(06)9(09).
000820     05  FILLER                  PIC X(02)   VALUE SPACES.
000830     05  ROLB-BLOCKS-TOTAL       PIC -(06)9(09).
000840     05  FILLER                  PIC X(26)   VALUE SPACES.

000100*****************************************************************
000110* TSA010C  --  WAREHOUSE-MINUTE-RECORD
000120*
000130* Rohsatz-Layout fuer den Warehouse-Extrakt (Einheiten/Bloecke
000140* je Minute) sowie die daraus abgeleitete Arbeitsstruktur, wie sie
000150* von TSARES0M beim Terminal-Fetch (Stufe MINUTE bzw. Stufe DAY im
000160* Kalendermodus) benutzt wird.
000170*-----------------------------------------------------------------*
000180* Vers. | Datum    | von | Kommentar
000190*-------|----------|-----|------------------------------------------
000200*A.00.00|1984-06-11| hlm | Neuerstellung fuer Belegungsstatistik
000210*A.00.01|1987-09-02| hlm | WHM-PARSED-AREA um RESOLUTION-LITERAL
000220*       |          |     | ergaenzt (vorher implizit MINUTE)
000230*A.01.00|1998-11-20| kl  | Jahrtausendpruefung: EPOCH-SECONDS war
000240*       |          |     | und bleibt rein numerisch (Unix-Zeit),
000250*       |          |     | kein Jahrhundertfeld betroffen - Y2K ok
000260*A.01.01|2003-04-14| rei | Feldbreiten an TSACC-Migration (ex
000270*       |          |     | Belegungsstatistik BELSTA1) angepasst
000280*****************************************************************
000281*
000282*    Rohzeile aus dem Warehouse-Extrakt (Datei WHSEXTR):
000290*    <epoch-sekunden>,<einheiten>,<bloecke>  -  keine Kopfzeile,
000300*    genau drei Felder, Komma-getrennt, variable Laenge.
000310*
000320 01  WHM-RAW-LINE.
000330     05  WHM-RAW-TEXT            PIC X(34).
000340     05  FILLER                  PIC X(46).
000350*
000360*    Geparste Minutenstruktur (Ergebnis von B210-PARSE-WAREHOUSE-LINE)
000370*
000380 01  WHM-PARSED-AREA.
000390     05  WHM-EPOCH-SECONDS       PIC 9(11).
000400     05  WHM-UNITS               PIC 9(09).
000410     05  WHM-BLOCKS              PIC 9(09).
000420     05  WHM-START-DATE          PIC 9(11).
000430     05  WHM-END-DATE            PIC 9(11).
000440     05  WHM-RESOLUTION          PIC X(05).
000450     05  FILLER                  PIC X(10).
000460*
000470*    COMP-Arbeitskopie fuer die UNSTRING-Aufteilung der Rohzeile
000480*
000490 01  WHM-SPLIT-FELDER.
000500     05  WHM-FIELD-COUNT         PIC S9(04) COMP.
000510     05  WHM-FIELD-PTR           PIC S9(04) COMP.
000520     05  WHM-FIELD-1             PIC X(11).
000530     05  WHM-FIELD-2             PIC X(09).
000540     05  WHM-FIELD-3             PIC X(09).
000550     05  FILLER                  PIC X(05).

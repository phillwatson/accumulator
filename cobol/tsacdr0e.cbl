?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC

* Sourcesafe-Module
?SEARCH  =TSARES0

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
?SQL

000100*****************************************************************
000110* IDENTIFICATION DIVISION.
000120*
000130 IDENTIFICATION DIVISION.
000140
000150 PROGRAM-ID. TSACDR0O.
000160
000170 AUTHOR. H. LEHMANN.
000180
000190 INSTALLATION. ZENTRALRECHENZENTRUM - ABT. BELEGUNGSSTATISTIK.
000200
000210 DATE-WRITTEN. 1984-06-11.
000220
000230 DATE-COMPILED.
000240
000250 SECURITY. NUR INTERNER GEBRAUCH - WEITERGABE NICHT GESTATTET.
000260
000270*****************************************************************
000280* Letzte Aenderung :: 2003-04-14
000290* Letzte Version   :: A.01.01
000300* Kurzbeschreibung :: Batchtreiber Zeitreihen-Verdichtung (TSACC)
000310* Auftrag          :: TSACC-07
000320*
000330* Aenderungen (Version und Datum in Variable K-VERSION aendern)
000340*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000350*-----------------------------------------------------------------*
000360* Vers. | Datum    | von | Kommentar
000370*-------|----------|-----|------------------------------------------
000380*A.00.00|1984-06-11| hlm | Neuerstellung als Treiber BELSTA1 fuer
000390*       |          |     | die stuendliche Belegungsstatistik
000400*A.00.01|1986-02-27| hlm | Parameterkarte um TAGES-Verdichtung
000410*       |          |     | erweitert (Auftrag BELSTA-044)
000420*A.00.02|1989-01-17| dk  | WOCHEN-Verdichtung eingefuehrt, Montag
000430*       |          |     | als Wochenanfang (Auftrag BELSTA-118)
000440*A.01.00|1998-11-20| kl  | Jahrtausendpruefung durchgefuehrt - alle
000450*       |          |     | Datumsfelder sind Unix-Sekunden (9(11)),
000460*       |          |     | keine JJ-Felder betroffen - Y2K bestaetigt
000470*A.01.00|1999-01-08| kl  | Parameterkarte auf volle 80 Byte
000480*       |          |     | aufgefuellt (Pruefbarkeit Kartenstapel)
000490*A.01.01|2003-04-14| rei | Umbenennung BELSTA1 -> TSACDR0O, Modul
000500*       |          |     | BELSTA2 -> TSARES0M im Zuge der Ablosung
000510*       |          |     | der alten SAMMELDATEI durch den neuen
000520*       |          |     | Rollup-Speicher ROLLOLD/ROLLNEW
000530*       |          |     | (Auftrag TSACC-07); Kalenderkette
000540*       |          |     | MONAT/JAHR fuer Abrechnungsperioden
000550*       |          |     | ergaenzt
000560*-----------------------------------------------------------------*
000570*
000580* Programmbeschreibung
000590* --------------------
000600*
000610* Treiber fuer die Zeitreihen-Verdichtung (TSACC). Liest die
000620* Parameterkarte von SYSIN (gewuenschte Aufloesung, Kettentyp fest/
000630* kalendarisch, Start-/Enddatum, Laufdatum), ruft das Verdichtungs-
000640* modul TSARES0M und meldet dessen Rueckgabecode.
000650*
000660******************************************************************
000670
000680 ENVIRONMENT DIVISION.
000690
000700 CONFIGURATION SECTION.
000710
000720 SPECIAL-NAMES.
000730     SWITCH-15 IS ANZEIGE-VERSION
000740         ON STATUS IS SHOW-VERSION
000750     CLASS ALPHNUM IS "0123456789"
000760                      "abcdefghijklmnopqrstuvwxyz"
000770                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000780                      " .,;-_!$%&/=*+".
000790
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820
000830 DATA DIVISION.
000840
000850 FILE SECTION.
000860
000870 WORKING-STORAGE SECTION.
000880*--------------------------------------------------------------------*
000890* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000900*--------------------------------------------------------------------*
000910 01          COMP-FELDER.
000920     05      C4-ANZ              PIC S9(04) COMP.
000930     05      C4-COUNT            PIC S9(04) COMP.
000940     05      C4-I1               PIC S9(04) COMP.
000950
000960     05      C4-X.
000970      10                         PIC X VALUE LOW-VALUE.
000980      10     C4-X2               PIC X.
000990     05      C4-NUM REDEFINES C4-X
001000                                 PIC S9(04) COMP.
001010
001020     05      C9-ANZ              PIC S9(09) COMP.
001030     05      FILLER              PIC X(04).
001040
001050*--------------------------------------------------------------------*
001060* Display-Felder: Praefix D
001070*--------------------------------------------------------------------*
001080 01          DISPLAY-FELDER.
001090     05      D-NUM4              PIC -9(04).
001100     05      D-NUM9              PIC -9(09).
001110     05      D-NUM11             PIC -9(11).
001120     05      FILLER              PIC X(02).
001130
001140*--------------------------------------------------------------------*
001150* Felder mit konstantem Inhalt: Praefix K
001160*--------------------------------------------------------------------*
001170 01          KONSTANTE-FELDER.
001180     05      K-MODUL             PIC X(08) VALUE "TSACDR0O".
001190     05      K-VERSION           PIC X(08) VALUE "A.01.01 ".
001200     05      FILLER              PIC X(04).
001210
001220*----------------------------------------------------------------*
001230* Conditional-Felder
001240*----------------------------------------------------------------*
001250 01          SCHALTER.
001260     05      PRG-STATUS          PIC 9.
001270          88 PRG-OK                          VALUE ZERO.
001280          88 PRG-NOK                         VALUE 1 THRU 9.
001290          88 PRG-ABBRUCH                     VALUE 1.
001300     05      FILLER              PIC X(03).
001310
001320*--------------------------------------------------------------------*
001330* Parameterkarte SYSIN - feste 80-Byte Kartenform
001340*--------------------------------------------------------------------*
001350 01          RUN-PARM-CARD       PIC X(80).
001360 01          RUN-PARM-FIELDS REDEFINES RUN-PARM-CARD.
001370     05      RPF-RESOLUTION      PIC X(05).
001380     05      RPF-CHAIN-TYPE      PIC X(01).
001390          88 RPF-CHAIN-FIXED                 VALUE "F".
001400          88 RPF-CHAIN-CALENDAR              VALUE "C".
001410     05      RPF-START-DATE      PIC 9(11).
001420     05      RPF-END-DATE        PIC 9(11).
001430     05      RPF-RUN-DATE        PIC 9(11).
001440     05      FILLER              PIC X(41).
001450 01          RUN-PARM-BYTES REDEFINES RUN-PARM-CARD.
001460     05      RPB-CHAR            PIC X OCCURS 80 TIMES.
001470
001480*--------------------------------------------------------------------*
001490* Fehlerstruktur (frueher WSYS022) - siehe TSA030C
001500*--------------------------------------------------------------------*
001510     COPY    TSA030C.
001520
001530*-->    Uebergabe an Verdichtungsmodul TSARES0M
001540 01     LINK-REC.
001550    05  LINK-HDR.
001560     10 LINK-RESOLUTION         PIC X(05).
001570     10 LINK-CHAIN-TYPE         PIC X(01).
001580     10 LINK-START-DATE         PIC 9(11).
001590     10 LINK-END-DATE           PIC 9(11).
001600     10 LINK-RUN-DATE           PIC 9(11).
001610     10 LINK-RC                 PIC S9(04) COMP.
001620*       0    = OK
001630*       9999 = Programmabbruch - Treiber muss reagieren
001640    05  LINK-RESULT.
001650     10 LINK-PERIODS-WRITTEN    PIC S9(09) COMP.
001660     10 LINK-UNITS-GRAND        PIC S9(15) COMP.
001670     10 LINK-BLOCKS-GRAND       PIC S9(15) COMP.
001680     10 FILLER                  PIC X(10).
001690
001700*--------------------------------------------------------------------*
001710* 77-Felder: Schalter und Standalone-Zaehler
001720*--------------------------------------------------------------------*
001730 77          WS-EOF-SWITCH       PIC X(01) VALUE "N".
001740          88 WS-EOF                          VALUE "Y".
001750 77          WS-PARM-READ-RC     PIC S9(04) COMP VALUE ZERO.
001760
001770 PROCEDURE DIVISION.
001780
001790******************************************************************
001800* Steuerungs-Section
001810******************************************************************
001820 A100-STEUERUNG SECTION.
001830 A100-00.
001840**  ---> wenn SWITCH-15 gesetzt ist
001850**  ---> nur Modul- und Versionskennung zeigen und dann beenden
001860*       ---> Pruefung: SHOW-VERSION
001870     IF  SHOW-VERSION
001880*           steuert Ablauf nach SHOW-VERSION
001890*           ---> Meldung ausgeben
001900         DISPLAY K-MODUL " VERSION " K-VERSION
001910*               Ausgabe auf SYSOPRMSG/STDOUT
001920*           ---> Programmende
001930         STOP RUN
001940     END-IF
001950*           Ende der Pruefung
001960
001970**  ---> Vorlauf: Parameterkarte lesen etc.
001980*       ---> B000-VORLAUF ausfuehren
001990     PERFORM B000-VORLAUF
002000*           ruft B000-VORLAUF als eigenstaendigen Schritt
002010
002020**  ---> Verarbeitung
002030*       ---> Pruefung: PRG-ABBRUCH
002040     IF  PRG-ABBRUCH
002050*           steuert Ablauf nach PRG-ABBRUCH
002060         CONTINUE
002070*       ---> sonst
002080     ELSE
002090*           Gegenfall der vorigen Pruefung
002100*           ---> B100-VERARBEITUNG ausfuehren
002110         PERFORM B100-VERARBEITUNG
002120     END-IF
002130*           Ende der Pruefung
002140
002150**  ---> Nachlauf: Abschlussmeldung
002160*       ---> B090-ENDE ausfuehren
002170     PERFORM B090-ENDE
002180*           ruft B090-ENDE als eigenstaendigen Schritt
002190*       ---> Programmende
002200     STOP RUN
002210     .
002220*           Satzende des Abschnitts
002230 A100-99.
002240     EXIT.
002250*       ---> Rueckkehr aus diesem Abschnitt
002260
002270******************************************************************
002280* Vorlauf
002290******************************************************************
002300 B000-VORLAUF SECTION.
002310 B000-00.
002320**  ---> Initialisierung Felder
002330*       ---> C000-INIT ausfuehren
002340     PERFORM C000-INIT
002350*           ruft C000-INIT als eigenstaendigen Schritt
002360
002370**  ---> Parameterkarte lesen und pruefen
002380*       ---> C100-READ-PARMCARD ausfuehren
002390     PERFORM C100-READ-PARMCARD
002400*           ruft C100-READ-PARMCARD als eigenstaendigen Schritt
002410     .
002420*           Satzende des Abschnitts
002430 B000-99.
002440     EXIT.
002450*       ---> Rueckkehr aus diesem Abschnitt
002460
002470******************************************************************
002480* Ende
002490******************************************************************
002500*
002510*    Abschlussmeldung fuer die Betriebssteuerung: bei PRG-ABBRUCH nur
002520*    die ABBRUCH-Zeile, sonst die drei Summenzeilen aus LINK-RESULT
002530*    (die TSARES0M beim EXIT PROGRAM gefuellt hat). Keine eigene
002540*    Fehlerbehandlung hier - ein etwaiger Abbruch wurde bereits
002550*    weiter oben erkannt und durchgereicht.
002560 B090-ENDE SECTION.
002570 B090-00.
002580*       ---> Pruefung: PRG-ABBRUCH
002590     IF PRG-ABBRUCH
002600*           steuert Ablauf nach PRG-ABBRUCH
002610*          ---> Meldung ausgeben
002620        DISPLAY ">>> ABBRUCH !!! <<< AUS >", K-MODUL, "<"
002630*              Ausgabe auf SYSOPRMSG/STDOUT
002640*       ---> sonst
002650     ELSE
002660*           Gegenfall der vorigen Pruefung
002670*          ---> D-NUM9 aus LINK-PERIODS-WRITTEN setzen
002680        MOVE LINK-PERIODS-WRITTEN TO D-NUM9
002690*              D-NUM9 : Editierfeld fuer die Abschlussmeldung
002700*          ---> Meldung ausgeben
002710        DISPLAY "TSACC LAUF BEENDET - PERIODEN GESCHRIEBEN: ",
002720*              Ausgabe auf SYSOPRMSG/STDOUT
002730                D-NUM9
002740*          ---> D-NUM11 aus LINK-UNITS-GRAND setzen
002750        MOVE LINK-UNITS-GRAND     TO D-NUM11
002760*              D-NUM11 : Editierfeld fuer die Abschlussmeldung
002770*          ---> Meldung ausgeben
002780        DISPLAY "EINHEITEN GESAMT   : ", D-NUM11
002790*              Ausgabe auf SYSOPRMSG/STDOUT
002800*          ---> D-NUM11 aus LINK-BLOCKS-GRAND setzen
002810        MOVE LINK-BLOCKS-GRAND    TO D-NUM11
002820*              D-NUM11 : Editierfeld fuer die Abschlussmeldung
002830*          ---> Meldung ausgeben
002840        DISPLAY "BLOECKE GESAMT     : ", D-NUM11
002850*              Ausgabe auf SYSOPRMSG/STDOUT
002860     END-IF
002870*           Ende der Pruefung
002880     .
002890*           Satzende des Abschnitts
002900 B090-99.
002910     EXIT.
002920*       ---> Rueckkehr aus diesem Abschnitt
002930
002940******************************************************************
002950* Verarbeitung
002960******************************************************************
002970*
002980*    Der eigentliche Verdichtungslauf steckt komplett in TSARES0M;
002990*    dieses Programm liefert nur die Parameterkarte (LINK-REC) und
003000*    wertet den Rueckgabecode aus. RC=0 heisst alles gut, RC=9999
003010*    ist ein geplanter Abbruch (z.B. unbekannte Kombination
003020*    RESOLUTION/KETTENTYP), jeder andere RC ist ein unerwarteter
003030*    Fehler im Unterprogramm und wird ebenfalls als Abbruch
003040*    behandelt.
003050 B100-VERARBEITUNG SECTION.
003060 B100-00.
003070**  --> Aufrufen TSARES0M
003080*       ---> Unterprogramm "TSARES0M"     USING LINK-REC rufen
003090     CALL "TSARES0M"     USING LINK-REC
003100*       ---> Fallunterscheidung beginnt
003110     EVALUATE LINK-RC
003120
003130*          ---> Fall: ZERO   CONTINUE
003140        WHEN   ZERO   CONTINUE
003150*              deckt ZERO   CONTINUE ab
003160
003170*          ---> Fall: 9999   DISPLAY " RC 9999 = PRG-ABBRUCH AUS TSARE..
003180        WHEN   9999   DISPLAY " RC 9999 = PRG-ABBRUCH AUS TSARES0M "
003190*              deckt 9999   DISPLAY " RC 9999 = PRG-ABBRUCH AUS TSA.. ab
003200*                        ---> PRG-ABBRUCH setzen
003210                      SET PRG-ABBRUCH TO TRUE
003220*                            Folgeverarbeitung fragt PRG-ABBRUCH ab
003230
003240*          ---> Fall: OTHER  MOVE LINK-RC TO D-NUM4
003250        WHEN   OTHER  MOVE LINK-RC TO D-NUM4
003260*              deckt OTHER  MOVE LINK-RC TO D-NUM4 ab
003270*                        ---> Meldung ausgeben
003280                      DISPLAY " UNBEKANNTER RC: ",
003290*                            Ausgabe auf SYSOPRMSG/STDOUT
003300                                D-NUM4,
003310                              " AUS TSARES0M"
003320*                        ---> PRG-ABBRUCH setzen
003330                      SET PRG-ABBRUCH TO TRUE
003340*                            Folgeverarbeitung fragt PRG-ABBRUCH ab
003350
003360      END-EVALUATE
003370*            Ende der Fallunterscheidung
003380     .
003390*           Satzende des Abschnitts
003400 B100-99.
003410     EXIT.
003420*       ---> Rueckkehr aus diesem Abschnitt
003430
003440******************************************************************
003450* Initialisierung von Feldern und Strukturen
003460******************************************************************
003470 C000-INIT SECTION.
003480 C000-00.
003490*       ---> Felder initialisieren
003500     INITIALIZE SCHALTER
003510                GEN-ERROR
003520                LINK-REC
003530*       ---> WS-EOF-SWITCH aus "N" setzen
003540     MOVE "N"    TO WS-EOF-SWITCH
003550*           WS-EOF-SWITCH : Dateiende-Schalter
003560*       ---> WS-PARM-READ-RC aus ZERO setzen
003570     MOVE ZERO   TO WS-PARM-READ-RC
003580*           WS-PARM-READ-RC : Returncode Parameterkartenpruefung
003590     .
003600*           Satzende des Abschnitts
003610 C000-99.
003620     EXIT.
003630*       ---> Rueckkehr aus diesem Abschnitt
003640
003650******************************************************************
003660* Parameterkarte von SYSIN lesen und pruefen
003670*
003680*   Kartenform (80 Byte):
003690*     1- 5  RESOLUTION  (MINUT/HOUR /DAY  /WEEK /MONTH/YEAR )
003700*       6  CHAIN-TYPE   (F = fest, C = kalendarisch)
003710*     7-17  START-DATE  (Unix-Sekunden, einschliesslich)
003720*    18-28  END-DATE    (Unix-Sekunden, ausschliesslich)
003730*    29-39  RUN-DATE    (Unix-Sekunden "JETZT" fuer Kappung)
003740*    40-80  FILLER
003750******************************************************************
003760*
003770*    Eine einzige Steuerkarte pro Lauf - Mehrfachlaeufe werden ueber
003780*    getrennte JCL-/TACL-Schritte mit je eigener SYSIN gefahren, nicht
003790*    ueber mehrere Karten in einem Lauf. Beide Pruefungen (RESOLUTION
003800*    und CHAIN-TYPE) brechen bei Fehler sofort ab (GO TO C100-99),
003810*    damit B100-VERARBEITUNG gar nicht erst mit ungueltigen Werten
003820*    angestossen wird.
003830 C100-READ-PARMCARD SECTION.
003840 C100-00.
003850*       ---> Systemwert uebernehmen
003860     ACCEPT RUN-PARM-CARD FROM SYSIN
003870
003880*       ---> Pruefung: RPF-RESOLUTION = "MINUT" OR "HOUR " OR "DAY  " O..
003890     IF RPF-RESOLUTION = "MINUT" OR "HOUR " OR "DAY  " OR "WEEK "
003900*           steuert Ablauf nach gueltiger RESOLUTION
003910                      OR "MONTH" OR "YEAR "
003920        CONTINUE
003930*       ---> sonst
003940     ELSE
003950*           Gegenfall der vorigen Pruefung
003960*          ---> Meldung ausgeben
003970        DISPLAY "UNGUELTIGE RESOLUTION AUF PARAMETERKARTE: >",
003980*              Ausgabe auf SYSOPRMSG/STDOUT
003990                RPF-RESOLUTION, "<"
004000*          ---> PRG-ABBRUCH setzen
004010        SET PRG-ABBRUCH TO TRUE
004020*              Folgeverarbeitung fragt PRG-ABBRUCH ab
004030*          ---> weiter bei C100-99
004040        GO TO C100-99
004050*              Restverarbeitung des Abschnitts wird uebersprungen
004060     END-IF
004070*           Ende der Pruefung
004080
004090*       ---> Pruefung: RPF-CHAIN-FIXED OR RPF-CHAIN-CALENDAR
004100     IF RPF-CHAIN-FIXED OR RPF-CHAIN-CALENDAR
004110*           steuert Ablauf nach RPF-CHAIN-FIXED OR RPF-CHAIN-CALENDAR
004120        CONTINUE
004130*       ---> sonst
004140     ELSE
004150*           Gegenfall der vorigen Pruefung
004160*          ---> Meldung ausgeben
004170        DISPLAY "UNGUELTIGER CHAIN-TYPE AUF PARAMETERKARTE: >",
004180*              Ausgabe auf SYSOPRMSG/STDOUT
004190                RPF-CHAIN-TYPE, "<"
004200*          ---> PRG-ABBRUCH setzen
004210        SET PRG-ABBRUCH TO TRUE
004220*              Folgeverarbeitung fragt PRG-ABBRUCH ab
004230*          ---> weiter bei C100-99
004240        GO TO C100-99
004250*              Restverarbeitung des Abschnitts wird uebersprungen
004260     END-IF
004270*           Ende der Pruefung
004280
004290*       ---> LINK-RESOLUTION aus RPF-RESOLUTION setzen
004300     MOVE RPF-RESOLUTION  TO LINK-RESOLUTION
004310*           LINK-RESOLUTION : Parameterbereich zum Aufrufer/TSARES0M
004320*       ---> LINK-CHAIN-TYPE aus RPF-CHAIN-TYPE setzen
004330     MOVE RPF-CHAIN-TYPE  TO LINK-CHAIN-TYPE
004340*           LINK-CHAIN-TYPE : Parameterbereich zum Aufrufer/TSARES0M
004350*       ---> LINK-START-DATE aus RPF-START-DATE setzen
004360     MOVE RPF-START-DATE  TO LINK-START-DATE
004370*           LINK-START-DATE : Parameterbereich zum Aufrufer/TSARES0M
004380*       ---> LINK-END-DATE aus RPF-END-DATE setzen
004390     MOVE RPF-END-DATE    TO LINK-END-DATE
004400*           LINK-END-DATE : Parameterbereich zum Aufrufer/TSARES0M
004410*       ---> LINK-RUN-DATE aus RPF-RUN-DATE setzen
004420     MOVE RPF-RUN-DATE    TO LINK-RUN-DATE
004430*           LINK-RUN-DATE : Parameterbereich zum Aufrufer/TSARES0M
004440*       ---> LINK-RC aus ZERO setzen
004450     MOVE ZERO            TO LINK-RC
004460*           LINK-RC : Parameterbereich zum Aufrufer/TSARES0M
004470     .
004480*           Satzende des Abschnitts
004490 C100-99.
004500     EXIT.
004510*       ---> Rueckkehr aus diesem Abschnitt
004520
004530******************************************************************
004540* Fehler protokollieren (DISPLAY statt CALL "WSYS022" - siehe
004550* TSA030C)
004560******************************************************************
004570*
004580*    Anders als in TSARES0M gibt es hier nur eine einzige Fehlerquelle
004590*    (die Parameterkarte) - ein eigener WSYS022-Aufruf wie frueher
004600*    lohnt sich nicht mehr, DISPLAY auf SYSOPRMSG reicht (siehe
004610*    Aenderungshinweis TSA030C).
004620 Z999-ERRLOG SECTION.
004630 Z999-00.
004640*       ---> Meldung ausgeben
004650     DISPLAY "** FEHLER ** MODUL=" GE-MODUL
004660*           Ausgabe auf SYSOPRMSG/STDOUT
004670             " SECTION=" GE-SECTION
004680             " FSTAT=" GE-FILE-STATUS
004690             " TEXT=" GE-TEXT
004700*       ---> Felder initialisieren
004710     INITIALIZE GEN-ERROR
004720     .
004730*           Satzende des Abschnitts
004740 Z999-99.
004750     EXIT.
004760*       ---> Rueckkehr aus diesem Abschnitt
004770
004780******************************************************************
004790* ENDE Source-Programm
004800******************************************************************

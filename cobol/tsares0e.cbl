?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
?SQL

000100*****************************************************************
000110* IDENTIFICATION DIVISION.
000120*
000130 IDENTIFICATION DIVISION.
000140
000150 PROGRAM-ID. TSARES0M.
000160
000170 AUTHOR. H. LEHMANN.
000180
000190 INSTALLATION. ZENTRALRECHENZENTRUM - ABT. BELEGUNGSSTATISTIK.
000200
000210 DATE-WRITTEN. 1984-06-11.
000220
000230 DATE-COMPILED.
000240
000250 SECURITY. NUR INTERNER GEBRAUCH - WEITERGABE NICHT GESTATTET.
000260
000270*****************************************************************
000280* Letzte Aenderung :: 2003-05-06
000290* Letzte Version   :: A.02.02
000300* Kurzbeschreibung :: Verdichtungsmodul Zeitreihen (TSACC)
000310* Auftrag          :: TSACC-12
000320*
000330* Aenderungen (Version und Datum in Variable K-VERSION aendern)
000340*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000350*-----------------------------------------------------------------*
000360* Vers. | Datum    | von | Kommentar
000370*-------|----------|-----|------------------------------------------
000380*A.00.00|1984-06-11| hlm | Neuerstellung als Modul BELSTA2. Liest
000390*       |          |     | SAMMELDATEI (Minutenwerte) und verdichtet
000400*       |          |     | auf STUNDE fuer die Belegungsstatistik
000410*A.00.01|1986-02-27| hlm | TAG als weitere Verdichtungsstufe
000420*       |          |     | eingefuehrt (Auftrag BELSTA-044)
000430*A.00.02|1989-01-17| dk  | WOCHE eingefuehrt; Zwischenspeicher fuer
000440*       |          |     | bereits verdichtete Perioden ergaenzt, so
000450*       |          |     | dass nur noch fehlende Luecken neu
000460*       |          |     | gerechnet werden (Auftrag BELSTA-118)
000470*A.01.00|1998-11-20| kl  | Jahrtausendpruefung Stufe 1: alle
000480*       |          |     | Datumsfelder sind Unix-Sekunden (9(11)),
000490*       |          |     | keine JJ-Felder betroffen
000500*A.01.01|1998-12-02| kl  | Jahrtausendpruefung Stufe 2 abgeschlossen -
000510*       |          |     | Gesamtbefund: keine Y2K-Exposition
000520*A.02.00|2003-04-14| rei | Umbenennung BELSTA2 -> TSARES0M im Zuge
000530*       |          |     | der TSACC-Migration; alte SAMMELDATEI
000540*       |          |     | abgeloest durch WHSEXTR (Warehouse-
000550*       |          |     | Extrakt) und ROLLOLD/ROLLNEW (Rollup-
000560*       |          |     | Speicher, Alt-/Neubestand-Verfahren);
000570*       |          |     | kalendarische Kette TAG/MONAT/JAHR fuer
000580*       |          |     | Abrechnungsperioden ergaenzt; CALL
000590*       |          |     | "WSYS022" entfernt (siehe TSA030C)
000600*A.02.01|2003-04-14| rei | Rollup-Altbestand (ROLLOLD) wird einmalig
000610*       |          |     | vor Stufe 1 geladen und je Stufe daraus
000620*       |          |     | gefiltert; komplette Uebertragung nach
000630*       |          |     | ROLLNEW ergaenzt (vormals Dateiende ab
000640*       |          |     | Stufe 2 - Fehlerticket TSACC-11)
000650*A.02.02|2003-05-06| rei | FILLER als MOVE-Ziel entfernt (Feld in
000660*       |          |     | TSA020C auf ROL-FILLER umbenannt);
000670*       |          |     | E110-Stapelreihenfolge getauscht, damit
000680*       |          |     | CHUNK-BOUNDS-TABLE jetzt aufsteigend;
000690*       |          |     | totes C01/TOP-OF-FORM entfernt (TSACC-12)
000700*-----------------------------------------------------------------*
000710*
000720* Programmbeschreibung
000730* --------------------
000740*
000750* Verdichtet den Warehouse-Extrakt (Minutenwerte EINHEITEN/BLOECKE)
000760* stufenweise auf die angeforderte Aufloesung. Zwei Ketten sind
000770* moeglich:
000780*   fest   :: MINUTE -> STUNDE -> TAG -> WOCHE (feste Sekundenbreite)
000790*   kalend.:: TAG -> MONAT -> JAHR (kalendarische Grenzen, Monate
000800*             und Jahre unterschiedlich lang)
000810* Je Stufe werden bereits im Rollup-Speicher (ROLLOLD) vorhandene
000820* Perioden wiederverwendet; nur fehlende Luecken werden aus der
000830* naechstfeineren Stufe neu aufsummiert (Kontrollbruch, Ueberlappung
000840* ohne Proratisierung) und als neue Perioden in ROLLNEW gesichert.
000850* Das Ergebnis der angeforderten Stufe wird als ROLLUP-REPORT
000860* ausgegeben.
000870*
000880******************************************************************
000890
000900 ENVIRONMENT DIVISION.
000910
000920 CONFIGURATION SECTION.
000930
000940 SPECIAL-NAMES.
000950     SWITCH-15 IS ANZEIGE-VERSION
000960         ON STATUS IS SHOW-VERSION
000970     CLASS ALPHNUM IS "0123456789"
000980                      "abcdefghijklmnopqrstuvwxyz"
000990                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001000                      " .,;-_!$%&/=*+".
001010
001020 INPUT-OUTPUT SECTION.
001030 FILE-CONTROL.
001040     SELECT WAREHOUSE-EXTRACT  ASSIGN TO "WHSEXTR"
001050         ORGANIZATION IS LINE SEQUENTIAL
001060         FILE STATUS IS FS-WHS.
001070     SELECT ROLLUP-STORE-OLD   ASSIGN TO "ROLLOLD"
001080         ORGANIZATION IS LINE SEQUENTIAL
001090         FILE STATUS IS FS-OLD.
001100     SELECT ROLLUP-STORE-NEW   ASSIGN TO "ROLLNEW"
001110         ORGANIZATION IS LINE SEQUENTIAL
001120         FILE STATUS IS FS-NEW.
001130     SELECT ROLLUP-REPORT      ASSIGN TO "ROLLRPT"
001140         ORGANIZATION IS LINE SEQUENTIAL
001150         FILE STATUS IS FS-RPT.
001160
001170 DATA DIVISION.
001180
001190 FILE SECTION.
001200
001210 FD  WAREHOUSE-EXTRACT
001220     LABEL RECORD IS STANDARD.
001230 01  WHS-FD-RECORD                PIC X(80).
001240
001250 FD  ROLLUP-STORE-OLD
001260     LABEL RECORD IS STANDARD.
001270 01  OLD-FILE-RECORD             PIC X(67).
001280
001290 FD  ROLLUP-STORE-NEW
001300     LABEL RECORD IS STANDARD.
001310 01  NEW-FILE-RECORD             PIC X(67).
001320
001330 FD  ROLLUP-REPORT
001340     LABEL RECORD IS STANDARD.
001350 01  RPT-FILE-RECORD             PIC X(91).
001360
001370 WORKING-STORAGE SECTION.
001380*--------------------------------------------------------------------*
001390* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001400*--------------------------------------------------------------------*
001410 01          COMP-FELDER.
001420     05      C4-ANZ              PIC S9(04) COMP.
001430     05      C4-COUNT            PIC S9(04) COMP.
001440     05      C4-I1               PIC S9(04) COMP.
001450     05      C4-I2               PIC S9(04) COMP.
001460     05      C4-LVL              PIC S9(04) COMP.
001470
001480     05      C4-X.
001490      10                         PIC X VALUE LOW-VALUE.
001500      10     C4-X2               PIC X.
001510     05      C4-NUM REDEFINES C4-X
001520                                 PIC S9(04) COMP.
001530
001540     05      C9-ANZ              PIC S9(09) COMP.
001550     05      FILLER              PIC X(04).
001560
001570*--------------------------------------------------------------------*
001580* Display-Felder: Praefix D
001590*--------------------------------------------------------------------*
001600 01          DISPLAY-FELDER.
001610     05      D-NUM4              PIC -9(04).
001620     05      D-NUM9              PIC -9(09).
001630     05      D-NUM11             PIC -9(11).
001640     05      FILLER              PIC X(02).
001650
001660*--------------------------------------------------------------------*
001670* Felder mit konstantem Inhalt: Praefix K
001680*--------------------------------------------------------------------*
001690 01          KONSTANTE-FELDER.
001700     05      K-MODUL             PIC X(08) VALUE "TSARES0M".
001710     05      K-VERSION           PIC X(08) VALUE "A.02.02 ".
001720     05      K-SEC-MINUTE        PIC S9(09) COMP VALUE 60.
001730     05      K-SEC-HOUR          PIC S9(09) COMP VALUE 3600.
001740     05      K-SEC-DAY           PIC S9(09) COMP VALUE 86400.
001750     05      K-SEC-WEEK          PIC S9(09) COMP VALUE 604800.
001760     05      K-WEEK-OFFSET       PIC S9(09) COMP VALUE 345600.
001770     05      K-MAX-BATCH         PIC S9(04) COMP VALUE 100.
001780     05      FILLER              PIC X(04).
001790
001800*----------------------------------------------------------------*
001810* Conditional-Felder / Dateistatus
001820*----------------------------------------------------------------*
001830 01          SCHALTER.
001840     05      FS-WHS              PIC X(02).
001850          88 FS-WHS-OK                       VALUE "00".
001860          88 FS-WHS-EOF                      VALUE "10".
001870     05      FS-OLD              PIC X(02).
001880          88 FS-OLD-OK                       VALUE "00".
001890          88 FS-OLD-EOF                      VALUE "10".
001900     05      FS-NEW              PIC X(02).
001910          88 FS-NEW-OK                       VALUE "00".
001920     05      FS-RPT              PIC X(02).
001930          88 FS-RPT-OK                       VALUE "00".
001940     05      REC-STAT REDEFINES FS-WHS.
001950        10   FS-WHS-1            PIC X.
001960        10   FILLER              PIC X.
001970     05      PRG-STATUS          PIC 9.
001980          88 PRG-OK                          VALUE ZERO.
001990          88 PRG-ABBRUCH                     VALUE 1.
002000     05      WHS-EOF-SW          PIC X.
002010          88 WHS-AT-EOF                      VALUE "Y".
002020     05      OLD-EOF-SW          PIC X.
002030          88 OLD-AT-EOF                      VALUE "Y".
002040     05      HAVE-BUCKET-SW      PIC X.
002050          88 HAVE-CURRENT-BUCKET             VALUE "Y".
002060     05      FILLER              PIC X(03).
002070
002080*----------------------------------------------------------------*
002090* Fehlerstruktur und Rollup-Satzlayouts - siehe Copybooks
002100*----------------------------------------------------------------*
002110     COPY    TSA030C.
002120     COPY    TSA020C.
002130     COPY    TSA010C.
002140
002150*--------------------------------------------------------------------*
002160* Auflosungskette - je Lauf max. 4 Stufen (fest) bzw. 3 (kalend.)
002170*--------------------------------------------------------------------*
002180 01          RESOLUTION-DEF-TABLE.
002190     05      LVL-ENTRY           OCCURS 4 TIMES
002200                                 INDEXED BY LVL-IX.
002210         10  LVL-RESOLUTION      PIC X(05).
002220         10  LVL-TYPE            PIC X(01).
002230*               "F" = feste Sekundenbreite, "C" = kalendarisch
002240         10  LVL-WIDTH           PIC S9(09) COMP.
002250         10  LVL-OFFSET          PIC S9(09) COMP.
002260 01          LEVEL-COUNT          PIC S9(04) COMP.
002270 01          MAX-LEVEL            PIC S9(04) COMP VALUE 4.
002280
002290*--------------------------------------------------------------------*
002300* Perioden-Arbeitstabellen (Praefix nach Tabellenzweck)
002310*--------------------------------------------------------------------*
002320 01          MAX-RESULT-LINES     PIC S9(04) COMP VALUE 400.
002330 01          RESULT-TABLE.
002340     05      RESULT-ENTRY        OCCURS 400 TIMES
002350                                 INDEXED BY RES-IX.
002360         10  RES-RESOLUTION       PIC X(05).
002370         10  RES-START-DATE       PIC S9(11) COMP.
002380         10  RES-END-DATE         PIC S9(11) COMP.
002390         10  RES-UNITS-TOTAL      PIC S9(15) COMP.
002400         10  RES-BLOCKS-TOTAL     PIC S9(15) COMP.
002410
002420 01          MAX-PREV-LINES       PIC S9(04) COMP VALUE 400.
002430 01          PREV-RESULT-TABLE.
002440     05      PREV-ENTRY           OCCURS 400 TIMES
002450                                  INDEXED BY PREV-IX.
002460         10  PREV-RESOLUTION      PIC X(05).
002470         10  PREV-START-DATE      PIC S9(11) COMP.
002480         10  PREV-END-DATE        PIC S9(11) COMP.
002490         10  PREV-UNITS-TOTAL     PIC S9(15) COMP.
002500         10  PREV-BLOCKS-TOTAL    PIC S9(15) COMP.
002510
002520 01          MAX-BODY-LINES        PIC S9(04) COMP VALUE 400.
002530 01          BODY-TABLE.
002540     05      BODY-ENTRY            OCCURS 400 TIMES
002550                                   INDEXED BY BODY-IX.
002560         10  BODY-RESOLUTION       PIC X(05).
002570         10  BODY-START-DATE       PIC S9(11) COMP.
002580         10  BODY-END-DATE         PIC S9(11) COMP.
002590         10  BODY-UNITS-TOTAL      PIC S9(15) COMP.
002600         10  BODY-BLOCKS-TOTAL     PIC S9(15) COMP.
002610 01          BODY-COUNT             PIC S9(04) COMP.
002620 01          BODY-PTR                PIC S9(04) COMP.
002630
002640 01          MAX-MISSING-LINES      PIC S9(04) COMP VALUE 500.
002650 01          MISSING-TABLE-ALL.
002660     05      MISS-ENTRY              OCCURS 500 TIMES
002670                                     INDEXED BY MISS-IX.
002680         10  MISS-RESOLUTION          PIC X(05).
002690         10  MISS-START-DATE          PIC S9(11) COMP.
002700         10  MISS-END-DATE            PIC S9(11) COMP.
002710         10  MISS-UNITS-TOTAL         PIC S9(15) COMP.
002720         10  MISS-BLOCKS-TOTAL        PIC S9(15) COMP.
002730 01          MISSING-COUNT             PIC S9(04) COMP.
002740
002750*--------------------------------------------------------------------*
002760* Rohsatz-Byteansicht MISSING-TABLE - fuer Dump bei Z999-ERRLOG
002770*--------------------------------------------------------------------*
002780 01          MISSING-TABLE-RAW REDEFINES MISSING-TABLE-ALL.
002790     05      MTR-BYTES                PIC X(26) OCCURS 500 TIMES.
002800
002810*--------------------------------------------------------------------*
002820* Gesamter Rollup-Altbestand (ROLLOLD) - einmalig beim Start in den
002830* Speicher gelesen (F110), je Stufe daraus gefiltert (B330) und am
002840* Ende komplett nach ROLLNEW uebertragen (F205). Aenderung rei
002850* 2003-04-14: vorher wurde ROLLOLD je Stufe neu gelesen, wodurch ab
002860* der zweiten Stufe keine Treffer mehr gefunden wurden, da die
002870* Datei bereits am Dateiende stand (Auftrag TSACC-07, Fehlerticket
002880* TSACC-11)
002890*--------------------------------------------------------------------*
002900 01          MAX-OLDM-LINES        PIC S9(04) COMP VALUE 999.
002910 01          OLD-MASTER-TABLE.
002920     05      OLDM-ENTRY           OCCURS 999 TIMES
002930                                  INDEXED BY OLDM-IX.
002940         10  OLDM-RESOLUTION      PIC X(05).
002950         10  OLDM-START-DATE      PIC S9(11) COMP.
002960         10  OLDM-END-DATE        PIC S9(11) COMP.
002970         10  OLDM-UNITS-TOTAL     PIC S9(15) COMP.
002980         10  OLDM-BLOCKS-TOTAL    PIC S9(15) COMP.
002990 01          OLD-MASTER-COUNT      PIC S9(04) COMP.
003000*--------------------------------------------------------------------*
003010* Batch-Stueckelung fuer ResolutionRepository.save (Kapitel E100)
003020*--------------------------------------------------------------------*
003030 01          CHUNK-STACK-FELDER.
003040     05      CHUNK-STACK          OCCURS 8 TIMES
003050                                  INDEXED BY CHUNK-SX.
003060         10  CHS-LO               PIC S9(04) COMP.
003070         10  CHS-HI               PIC S9(04) COMP.
003080 01          CHUNK-STACK-TOP       PIC S9(04) COMP.
003090 01          MAX-CHUNK-BOUNDS      PIC S9(04) COMP VALUE 20.
003100 01          CHUNK-BOUNDS-TABLE.
003110     05      CHUNK-BOUNDS         OCCURS 20 TIMES
003120                                  INDEXED BY CHB-IX.
003130         10  CHB-LO               PIC S9(04) COMP.
003140         10  CHB-HI               PIC S9(04) COMP.
003150 01          CHUNK-BOUNDS-COUNT    PIC S9(04) COMP.
003160
003170*--------------------------------------------------------------------*
003180* Rundungs-Arbeitsfelder (gemeinsame "Parameter" fuer C3nn-Sections)
003190*--------------------------------------------------------------------*
003200 01          RUNDUNGS-FELDER.
003210     05      W-RND-IN             PIC S9(11) COMP.
003220     05      W-RND-OUT            PIC S9(11) COMP.
003230     05      W-RND-SAVE           PIC S9(11) COMP.
003240     05      W-YMD-Y              PIC S9(09) COMP.
003250     05      W-YMD-M              PIC S9(09) COMP.
003260     05      W-YMD-D              PIC S9(09) COMP.
003270     05      FILLER               PIC X(04).
003280
003290*--------------------------------------------------------------------*
003300* Kalenderrechnung (civil_from_days / days_from_civil) - Praefix CIV
003310*--------------------------------------------------------------------*
003320 01          CIVIL-CALC-FELDER.
003330     05      CIV-Z                PIC S9(09) COMP.
003340     05      CIV-Y2                PIC S9(09) COMP.
003350     05      CIV-ERA               PIC S9(09) COMP.
003360     05      CIV-DOE                PIC S9(09) COMP.
003370     05      CIV-YOE                PIC S9(09) COMP.
003380     05      CIV-DOY                PIC S9(09) COMP.
003390     05      CIV-MADJ               PIC S9(09) COMP.
003400     05      CIV-MP                 PIC S9(09) COMP.
003410     05      CIV-T1                 PIC S9(09) COMP.
003420     05      CIV-T2                 PIC S9(09) COMP.
003430     05      CIV-T3                 PIC S9(09) COMP.
003440     05      CIV-T4                 PIC S9(09) COMP.
003450     05      CIV-T5                 PIC S9(09) COMP.
003460     05      CIV-T6                 PIC S9(09) COMP.
003470     05      CIV-T7                 PIC S9(09) COMP.
003480     05      CIV-T8                 PIC S9(09) COMP.
003490     05      CIV-T9                 PIC S9(09) COMP.
003500     05      FILLER                 PIC X(04).
003510
003520*--------------------------------------------------------------------*
003530* weitere Arbeitsfelder
003540*--------------------------------------------------------------------*
003550 01          WORK-FELDER.
003560     05      W-REQ-START          PIC S9(11) COMP.
003570     05      W-REQ-END            PIC S9(11) COMP.
003580     05      W-ALIGNED-START      PIC S9(11) COMP.
003590     05      W-ALIGNED-END        PIC S9(11) COMP.
003600     05      W-BUCKET-START       PIC S9(11) COMP.
003610     05      W-BUCKET-END         PIC S9(11) COMP.
003620     05      W-CUR-UNITS          PIC S9(15) COMP.
003630     05      W-CUR-BLOCKS         PIC S9(15) COMP.
003640     05      W-SUM-UNITS          PIC S9(15) COMP.
003650     05      W-SUM-BLOCKS         PIC S9(15) COMP.
003660     05      W-MID                PIC S9(04) COMP.
003670     05      W-LO                 PIC S9(04) COMP.
003680     05      W-HI                 PIC S9(04) COMP.
003690     05      FILLER               PIC X(04).
003700
003710*--------------------------------------------------------------------*
003720* Berichts-Summenfelder
003730*--------------------------------------------------------------------*
003740 01          BERICHTS-FELDER.
003750     05      G-UNITS-TOTAL        PIC S9(15) COMP.
003760     05      G-BLOCKS-TOTAL       PIC S9(15) COMP.
003770     05      G-LINES-WRITTEN      PIC S9(09) COMP.
003780     05      FILLER               PIC X(04).
003790
003800*--------------------------------------------------------------------*
003810* 77-Felder: Schalter und Standalone-Zaehler
003820*--------------------------------------------------------------------*
003830 77          WS-EOF-SWITCH         PIC X(01) VALUE "N".
003840          88 WS-EOF                            VALUE "Y".
003850
003860 LINKAGE SECTION.
003870*-->    Uebergabe aus Treiberprogramm TSACDR0O
003880 01     LINK-REC.
003890    05  LINK-HDR.
003900     10 LINK-RESOLUTION           PIC X(05).
003910     10 LINK-CHAIN-TYPE           PIC X(01).
003920          88 LINK-CHAIN-FIXED                   VALUE "F".
003930          88 LINK-CHAIN-CALENDAR                VALUE "C".
003940     10 LINK-START-DATE           PIC 9(11).
003950     10 LINK-END-DATE             PIC 9(11).
003960     10 LINK-RUN-DATE             PIC 9(11).
003970     10 LINK-RC                   PIC S9(04) COMP.
003980*       0    = OK
003990*       9999 = Programmabbruch - Aufrufer muss reagieren
004000    05  LINK-RESULT.
004010     10 LINK-PERIODS-WRITTEN      PIC S9(09) COMP.
004020     10 LINK-UNITS-GRAND          PIC S9(15) COMP.
004030     10 LINK-BLOCKS-GRAND         PIC S9(15) COMP.
004040     10 FILLER                    PIC X(10).
004050
004060 PROCEDURE DIVISION USING LINK-REC.
004070******************************************************************
004080* Steuerungs-Section
004090******************************************************************
004100 A100-STEUERUNG SECTION.
004110 A100-00.
004120*       ---> Pruefung: SHOW-VERSION
004130     IF  SHOW-VERSION
004140*           steuert Ablauf nach SHOW-VERSION
004150*           ---> Meldung ausgeben
004160         DISPLAY K-MODUL " VERSION " K-VERSION
004170*               Ausgabe auf SYSOPRMSG/STDOUT
004180*           ---> Programmende
004190         STOP RUN
004200     END-IF
004210*           Ende der Pruefung
004220
004230*       ---> B000-VORLAUF ausfuehren
004240     PERFORM B000-VORLAUF
004250*       ---> Pruefung: PRG-ABBRUCH
004260     IF PRG-ABBRUCH
004270*           steuert Ablauf nach PRG-ABBRUCH
004280        CONTINUE
004290*       ---> sonst
004300     ELSE
004310*           Gegenfall der vorigen Pruefung
004320*          ---> B100-VERARBEITUNG ausfuehren
004330        PERFORM B100-VERARBEITUNG
004340     END-IF
004350*           Ende der Pruefung
004360*       ---> B090-ENDE ausfuehren
004370     PERFORM B090-ENDE
004380*       ---> Rueckkehr zum Aufrufer
004390     EXIT PROGRAM
004400     .
004410 A100-99.
004420     EXIT.
004430*       ---> Rueckkehr aus diesem Abschnitt
004440
004450******************************************************************
004460* Vorlauf
004470******************************************************************
004480 B000-VORLAUF SECTION.
004490 B000-00.
004500*       ---> C000-INIT ausfuehren
004510     PERFORM C000-INIT
004520*       ---> C100-BUILD-CHAIN ausfuehren
004530     PERFORM C100-BUILD-CHAIN
004540*       ---> Pruefung: PRG-ABBRUCH
004550     IF PRG-ABBRUCH
004560*           steuert Ablauf nach PRG-ABBRUCH
004570*          ---> weiter bei B000-99
004580        GO TO B000-99
004590*              Restverarbeitung des Abschnitts wird uebersprungen
004600     END-IF
004610*           Ende der Pruefung
004620*       ---> B110-CLAMP-END-DATE ausfuehren
004630     PERFORM B110-CLAMP-END-DATE
004640     .
004650 B000-99.
004660     EXIT.
004670*       ---> Rueckkehr aus diesem Abschnitt
004680
004690******************************************************************
004700* Enddatum auf Laufdatum kappen (Uhr/Jetzt als Parameter)
004710******************************************************************
004720 B110-CLAMP-END-DATE SECTION.
004730 B110-00.
004740*       ---> W-REQ-START aus LINK-START-DATE setzen
004750     MOVE LINK-START-DATE     TO W-REQ-START
004760*           W-REQ-START : Arbeitsfeld angeforderter Zeitraum
004770*       ---> W-REQ-END aus LINK-END-DATE setzen
004780     MOVE LINK-END-DATE       TO W-REQ-END
004790*           W-REQ-END : Arbeitsfeld angeforderter Zeitraum
004800*       ---> Pruefung: LINK-END-DATE > LINK-RUN-DATE
004810     IF LINK-END-DATE > LINK-RUN-DATE
004820*           steuert Ablauf nach LINK-END-DATE > LINK-RUN-DATE
004830*          ---> W-REQ-END aus LINK-RUN-DATE setzen
004840        MOVE LINK-RUN-DATE    TO W-REQ-END
004850*              W-REQ-END : Arbeitsfeld angeforderter Zeitraum
004860     END-IF
004870*           Ende der Pruefung
004880     .
004890 B110-99.
004900     EXIT.
004910*       ---> Rueckkehr aus diesem Abschnitt
004920
004930******************************************************************
004940* Ende
004950******************************************************************
004960 B090-ENDE SECTION.
004970 B090-00.
004980*       ---> Pruefung: PRG-ABBRUCH
004990     IF PRG-ABBRUCH
005000*           steuert Ablauf nach PRG-ABBRUCH
005010*          ---> Meldung ausgeben
005020        DISPLAY "   >>> ABBRUCH !!! <<< AUS >", K-MODUL, "<"
005030*              Ausgabe auf SYSOPRMSG/STDOUT
005040*          ---> LINK-RC aus 9999 setzen
005050        MOVE 9999                 TO LINK-RC
005060*              LINK-RC : Parameterbereich zum Aufrufer
005070*       ---> sonst
005080     ELSE
005090*           Gegenfall der vorigen Pruefung
005100*          ---> LINK-PERIODS-WRITTEN aus C4-ANZ setzen
005110        MOVE C4-ANZ               TO LINK-PERIODS-WRITTEN
005120*              LINK-PERIODS-WRITTEN : Parameterbereich zum Aufrufer
005130*          ---> LINK-UNITS-GRAND aus G-UNITS-TOTAL setzen
005140        MOVE G-UNITS-TOTAL        TO LINK-UNITS-GRAND
005150*              LINK-UNITS-GRAND : Parameterbereich zum Aufrufer
005160*          ---> LINK-BLOCKS-GRAND aus G-BLOCKS-TOTAL setzen
005170        MOVE G-BLOCKS-TOTAL       TO LINK-BLOCKS-GRAND
005180*              LINK-BLOCKS-GRAND : Parameterbereich zum Aufrufer
005190*          ---> LINK-RC aus ZERO setzen
005200        MOVE ZERO                 TO LINK-RC
005210*              LINK-RC : Parameterbereich zum Aufrufer
005220     END-IF
005230*           Ende der Pruefung
005240     .
005250 B090-99.
005260     EXIT.
005270*       ---> Rueckkehr aus diesem Abschnitt
005280
005290******************************************************************
005300* Verarbeitung
005310******************************************************************
005320 B100-VERARBEITUNG SECTION.
005330 B100-00.
005340*       ---> F100-OPEN-ALL-FILES ausfuehren
005350     PERFORM F100-OPEN-ALL-FILES
005360*       ---> Pruefung: PRG-ABBRUCH
005370     IF PRG-ABBRUCH
005380*           steuert Ablauf nach PRG-ABBRUCH
005390*          ---> weiter bei B100-99
005400        GO TO B100-99
005410*              Restverarbeitung des Abschnitts wird uebersprungen
005420     END-IF
005430*           Ende der Pruefung
005440
005450**  ---> Rollup-Altbestand einmalig laden (rei 2003-04-14, TSACC-11)
005460*       ---> F110-READ-OLD-MASTER ausfuehren
005470     PERFORM F110-READ-OLD-MASTER
005480*       ---> Pruefung: PRG-ABBRUCH
005490     IF PRG-ABBRUCH
005500*           steuert Ablauf nach PRG-ABBRUCH
005510*          ---> weiter bei B100-99
005520        GO TO B100-99
005530*              Restverarbeitung des Abschnitts wird uebersprungen
005540     END-IF
005550*           Ende der Pruefung
005560
005570**  ---> Stufe 1 = Terminal-Stufe, direkt aus dem Warehouse-Extrakt
005580*       ---> B200-LOAD-TERMINAL ausfuehren
005590     PERFORM B200-LOAD-TERMINAL
005600*       ---> Pruefung: PRG-ABBRUCH
005610     IF PRG-ABBRUCH
005620*           steuert Ablauf nach PRG-ABBRUCH
005630*          ---> weiter bei B100-99
005640        GO TO B100-99
005650*              Restverarbeitung des Abschnitts wird uebersprungen
005660     END-IF
005670*           Ende der Pruefung
005680
005690**  ---> weitere Stufen (falls angefordert) je aus der Vorstufe
005700*       ---> B300-LOAD-ONE-LEVEL ausfuehren
005710     PERFORM B300-LOAD-ONE-LEVEL THRU B300-99
005720*           Bereich B300-LOAD-ONE-LEVEL bis B300-99
005730*               ---> Laufvariable C4-LVL
005740             VARYING C4-LVL FROM 2 BY 1
005750*                       ---> Abbruchbedingung: C4-LVL > LEVEL-COUNT
005760                     UNTIL C4-LVL > LEVEL-COUNT
005770*                           Schleife endet, sobald Bedingung zutrifft
005780                        OR PRG-ABBRUCH
005790*       ---> Pruefung: PRG-ABBRUCH
005800     IF PRG-ABBRUCH
005810*           steuert Ablauf nach PRG-ABBRUCH
005820*          ---> weiter bei B100-99
005830        GO TO B100-99
005840*              Restverarbeitung des Abschnitts wird uebersprungen
005850     END-IF
005860*           Ende der Pruefung
005870
005880**  ---> neu berechnete Perioden zusammen mit Altbestand sichern
005890*       ---> F200-MERGE-ROLLOLD-NEW ausfuehren
005900     PERFORM F200-MERGE-ROLLOLD-NEW
005910
005920**  ---> Bericht schreiben
005930*       ---> G100-WRITE-REPORT ausfuehren
005940     PERFORM G100-WRITE-REPORT
005950     .
005960 B100-99.
005970*       ---> F900-CLOSE-ALL-FILES ausfuehren
005980     PERFORM F900-CLOSE-ALL-FILES
005990     .
006000
006010******************************************************************
006020* Initialisierung von Feldern und Strukturen
006030******************************************************************
006040 C000-INIT SECTION.
006050 C000-00.
006060*       ---> Felder initialisieren
006070     INITIALIZE SCHALTER
006080                GEN-ERROR
006090                RESULT-TABLE
006100                PREV-RESULT-TABLE
006110                BODY-TABLE
006120                MISSING-TABLE-ALL
006130                OLD-MASTER-TABLE
006140                BERICHTS-FELDER
006150*       ---> C4-ANZ aus ZERO setzen
006160     MOVE ZERO  TO C4-ANZ, MISSING-COUNT, BODY-COUNT, OLD-MASTER-COUNT
006170*           C4-ANZ : Laufindex/Zaehler Stufenverarbeitung
006180*       ---> WS-EOF-SWITCH aus "N" setzen
006190     MOVE "N"   TO WS-EOF-SWITCH
006200*           WS-EOF-SWITCH : Dateiende-Schalter
006210     .
006220 C000-99.
006230     EXIT.
006240*       ---> Rueckkehr aus diesem Abschnitt
006250
006260******************************************************************
006270* Auflosungskette aus RESOLUTION und KETTENTYP aufbauen
006280******************************************************************
006290 C100-BUILD-CHAIN SECTION.
006300 C100-00.
006310*       ---> Fallunterscheidung beginnt
006320     EVALUATE TRUE
006330*           je ein WHEN pro Kombination Kette/Aufloesung
006340
006350*          ---> Fall: LINK-CHAIN-FIXED AND LINK-RESOLUTION = "MINUT"
006360        WHEN LINK-CHAIN-FIXED AND LINK-RESOLUTION = "MINUT"
006370*              deckt LINK-CHAIN-FIXED AND LINK-RESOLUTION = "MINUT" ab
006380*               ---> LEVEL-COUNT aus 1 setzen
006390             MOVE 1 TO LEVEL-COUNT
006400*               ---> C110-SETUP-FIXED-LEVEL ausfuehren
006410             PERFORM C110-SETUP-FIXED-LEVEL
006420
006430*          ---> Fall: LINK-CHAIN-FIXED AND LINK-RESOLUTION = "HOUR "
006440        WHEN LINK-CHAIN-FIXED AND LINK-RESOLUTION = "HOUR "
006450*              deckt LINK-CHAIN-FIXED AND LINK-RESOLUTION = "HOUR " ab
006460*               ---> LEVEL-COUNT aus 2 setzen
006470             MOVE 2 TO LEVEL-COUNT
006480*               ---> C110-SETUP-FIXED-LEVEL ausfuehren
006490             PERFORM C110-SETUP-FIXED-LEVEL
006500
006510*          ---> Fall: LINK-CHAIN-FIXED AND LINK-RESOLUTION = "DAY  "
006520        WHEN LINK-CHAIN-FIXED AND LINK-RESOLUTION = "DAY  "
006530*              deckt LINK-CHAIN-FIXED AND LINK-RESOLUTION = "DAY  " ab
006540*               ---> LEVEL-COUNT aus 3 setzen
006550             MOVE 3 TO LEVEL-COUNT
006560*               ---> C110-SETUP-FIXED-LEVEL ausfuehren
006570             PERFORM C110-SETUP-FIXED-LEVEL
006580
006590*          ---> Fall: LINK-CHAIN-FIXED AND LINK-RESOLUTION = "WEEK "
006600        WHEN LINK-CHAIN-FIXED AND LINK-RESOLUTION = "WEEK "
006610*              deckt LINK-CHAIN-FIXED AND LINK-RESOLUTION = "WEEK " ab
006620*               ---> LEVEL-COUNT aus 4 setzen
006630             MOVE 4 TO LEVEL-COUNT
006640*               ---> C110-SETUP-FIXED-LEVEL ausfuehren
006650             PERFORM C110-SETUP-FIXED-LEVEL
006660
006670*          ---> Fall: LINK-CHAIN-CALENDAR AND LINK-RESOLUTION = "DAY..
006680        WHEN LINK-CHAIN-CALENDAR AND LINK-RESOLUTION = "DAY  "
006690*              deckt LINK-CHAIN-CALENDAR AND LINK-RESOLUTION = "DAY.. ab
006700*               ---> LEVEL-COUNT aus 1 setzen
006710             MOVE 1 TO LEVEL-COUNT
006720*               ---> C120-SETUP-CALENDAR-LEVEL ausfuehren
006730             PERFORM C120-SETUP-CALENDAR-LEVEL
006740
006750*          ---> Fall: LINK-CHAIN-CALENDAR AND LINK-RESOLUTION = "MONTH..
006760        WHEN LINK-CHAIN-CALENDAR AND LINK-RESOLUTION = "MONTH"
006770*              deckt LINK-CHAIN-CALENDAR AND LINK-RESOLUTION = "MON.. ab
006780*               ---> LEVEL-COUNT aus 2 setzen
006790             MOVE 2 TO LEVEL-COUNT
006800*               ---> C120-SETUP-CALENDAR-LEVEL ausfuehren
006810             PERFORM C120-SETUP-CALENDAR-LEVEL
006820
006830*          ---> Fall: LINK-CHAIN-CALENDAR AND LINK-RESOLUTION = "YEAR..
006840        WHEN LINK-CHAIN-CALENDAR AND LINK-RESOLUTION = "YEAR "
006850*              deckt LINK-CHAIN-CALENDAR AND LINK-RESOLUTION = "YEA.. ab
006860*               ---> LEVEL-COUNT aus 3 setzen
006870             MOVE 3 TO LEVEL-COUNT
006880*               ---> C120-SETUP-CALENDAR-LEVEL ausfuehren
006890             PERFORM C120-SETUP-CALENDAR-LEVEL
006900
006910*          ---> sonstiger Fall
006920        WHEN OTHER
006930*              deckt OTHER ab
006940*               ---> Meldung ausgeben
006950             DISPLAY "UNBEKANNTE KOMBINATION RESOLUTION/KETTE: ",
006960*                   Ausgabe auf SYSOPRMSG/STDOUT
006970                     LINK-RESOLUTION, "/", LINK-CHAIN-TYPE
006980*               ---> PRG-ABBRUCH setzen
006990             SET PRG-ABBRUCH TO TRUE
007000*                   Folgeverarbeitung fragt PRG-ABBRUCH ab
007010
007020     END-EVALUATE
007030*           Ende der Fallunterscheidung
007040     .
007050 C100-99.
007060     EXIT.
007070*       ---> Rueckkehr aus diesem Abschnitt
007080
007090******************************************************************
007100* Kette MINUTE -> STUNDE -> TAG -> WOCHE (feste Breite)
007110******************************************************************
007120 C110-SETUP-FIXED-LEVEL SECTION.
007130 C110-00.
007140*       ---> LVL-RESOLUTION(1) aus "MINUT" setzen
007150     MOVE "MINUT" TO LVL-RESOLUTION(1)
007160*           LVL-RESOLUTION : Stufentabelle RESOLUTION-DEF
007170*       ---> LVL-TYPE(1) aus "F" setzen
007180     MOVE "F"     TO LVL-TYPE(1)
007190*           LVL-TYPE : Stufentabelle RESOLUTION-DEF
007200*       ---> LVL-WIDTH(1) aus K-SEC-MINUTE setzen
007210     MOVE K-SEC-MINUTE TO LVL-WIDTH(1)
007220*           LVL-WIDTH : Stufentabelle RESOLUTION-DEF
007230*       ---> LVL-OFFSET(1) aus ZERO setzen
007240     MOVE ZERO         TO LVL-OFFSET(1)
007250*           LVL-OFFSET : Stufentabelle RESOLUTION-DEF
007260
007270*       ---> Pruefung: LEVEL-COUNT < 2 GO TO C110-99 END-IF
007280     IF LEVEL-COUNT < 2 GO TO C110-99 END-IF
007290*           steuert Ablauf nach LEVEL-COUNT < 2 GO TO C110-99 END-IF
007300*       ---> LVL-RESOLUTION(2) aus "HOUR " setzen
007310     MOVE "HOUR " TO LVL-RESOLUTION(2)
007320*           LVL-RESOLUTION : Stufentabelle RESOLUTION-DEF
007330*       ---> LVL-TYPE(2) aus "F" setzen
007340     MOVE "F"     TO LVL-TYPE(2)
007350*           LVL-TYPE : Stufentabelle RESOLUTION-DEF
007360*       ---> LVL-WIDTH(2) aus K-SEC-HOUR setzen
007370     MOVE K-SEC-HOUR   TO LVL-WIDTH(2)
007380*           LVL-WIDTH : Stufentabelle RESOLUTION-DEF
007390*       ---> LVL-OFFSET(2) aus ZERO setzen
007400     MOVE ZERO         TO LVL-OFFSET(2)
007410*           LVL-OFFSET : Stufentabelle RESOLUTION-DEF
007420
007430*       ---> Pruefung: LEVEL-COUNT < 3 GO TO C110-99 END-IF
007440     IF LEVEL-COUNT < 3 GO TO C110-99 END-IF
007450*           steuert Ablauf nach LEVEL-COUNT < 3 GO TO C110-99 END-IF
007460*       ---> LVL-RESOLUTION(3) aus "DAY  " setzen
007470     MOVE "DAY  " TO LVL-RESOLUTION(3)
007480*           LVL-RESOLUTION : Stufentabelle RESOLUTION-DEF
007490*       ---> LVL-TYPE(3) aus "F" setzen
007500     MOVE "F"     TO LVL-TYPE(3)
007510*           LVL-TYPE : Stufentabelle RESOLUTION-DEF
007520*       ---> LVL-WIDTH(3) aus K-SEC-DAY setzen
007530     MOVE K-SEC-DAY    TO LVL-WIDTH(3)
007540*           LVL-WIDTH : Stufentabelle RESOLUTION-DEF
007550*       ---> LVL-OFFSET(3) aus ZERO setzen
007560     MOVE ZERO         TO LVL-OFFSET(3)
007570*           LVL-OFFSET : Stufentabelle RESOLUTION-DEF
007580
007590*       ---> Pruefung: LEVEL-COUNT < 4 GO TO C110-99 END-IF
007600     IF LEVEL-COUNT < 4 GO TO C110-99 END-IF
007610*           steuert Ablauf nach LEVEL-COUNT < 4 GO TO C110-99 END-IF
007620*       ---> LVL-RESOLUTION(4) aus "WEEK " setzen
007630     MOVE "WEEK " TO LVL-RESOLUTION(4)
007640*           LVL-RESOLUTION : Stufentabelle RESOLUTION-DEF
007650*       ---> LVL-TYPE(4) aus "F" setzen
007660     MOVE "F"     TO LVL-TYPE(4)
007670*           LVL-TYPE : Stufentabelle RESOLUTION-DEF
007680*       ---> LVL-WIDTH(4) aus K-SEC-WEEK setzen
007690     MOVE K-SEC-WEEK   TO LVL-WIDTH(4)
007700*           LVL-WIDTH : Stufentabelle RESOLUTION-DEF
007710*       ---> LVL-OFFSET(4) aus K-WEEK-OFFSET setzen
007720     MOVE K-WEEK-OFFSET TO LVL-OFFSET(4)
007730*           LVL-OFFSET : Stufentabelle RESOLUTION-DEF
007740     .
007750 C110-99.
007760     EXIT.
007770*       ---> Rueckkehr aus diesem Abschnitt
007780
007790******************************************************************
007800* Kette TAG -> MONAT -> JAHR (kalendarisch, variable Breite)
007810******************************************************************
007820 C120-SETUP-CALENDAR-LEVEL SECTION.
007830 C120-00.
007840*       ---> LVL-RESOLUTION(1) aus "DAY  " setzen
007850     MOVE "DAY  " TO LVL-RESOLUTION(1)
007860*           LVL-RESOLUTION : Stufentabelle RESOLUTION-DEF
007870*       ---> LVL-TYPE(1) aus "F" setzen
007880     MOVE "F"     TO LVL-TYPE(1)
007890*           LVL-TYPE : Stufentabelle RESOLUTION-DEF
007900*       ---> LVL-WIDTH(1) aus K-SEC-DAY setzen
007910     MOVE K-SEC-DAY    TO LVL-WIDTH(1)
007920*           LVL-WIDTH : Stufentabelle RESOLUTION-DEF
007930*       ---> LVL-OFFSET(1) aus ZERO setzen
007940     MOVE ZERO         TO LVL-OFFSET(1)
007950*           LVL-OFFSET : Stufentabelle RESOLUTION-DEF
007960
007970*       ---> Pruefung: LEVEL-COUNT < 2 GO TO C120-99 END-IF
007980     IF LEVEL-COUNT < 2 GO TO C120-99 END-IF
007990*           steuert Ablauf nach LEVEL-COUNT < 2 GO TO C120-99 END-IF
008000*       ---> LVL-RESOLUTION(2) aus "MONTH" setzen
008010     MOVE "MONTH" TO LVL-RESOLUTION(2)
008020*           LVL-RESOLUTION : Stufentabelle RESOLUTION-DEF
008030*       ---> LVL-TYPE(2) aus "C" setzen
008040     MOVE "C"     TO LVL-TYPE(2)
008050*           LVL-TYPE : Stufentabelle RESOLUTION-DEF
008060*       ---> LVL-WIDTH(2) aus ZERO setzen
008070     MOVE ZERO         TO LVL-WIDTH(2)
008080*           LVL-WIDTH : Stufentabelle RESOLUTION-DEF
008090*       ---> LVL-OFFSET(2) aus ZERO setzen
008100     MOVE ZERO         TO LVL-OFFSET(2)
008110*           LVL-OFFSET : Stufentabelle RESOLUTION-DEF
008120
008130*       ---> Pruefung: LEVEL-COUNT < 3 GO TO C120-99 END-IF
008140     IF LEVEL-COUNT < 3 GO TO C120-99 END-IF
008150*           steuert Ablauf nach LEVEL-COUNT < 3 GO TO C120-99 END-IF
008160*       ---> LVL-RESOLUTION(3) aus "YEAR " setzen
008170     MOVE "YEAR " TO LVL-RESOLUTION(3)
008180*           LVL-RESOLUTION : Stufentabelle RESOLUTION-DEF
008190*       ---> LVL-TYPE(3) aus "C" setzen
008200     MOVE "C"     TO LVL-TYPE(3)
008210*           LVL-TYPE : Stufentabelle RESOLUTION-DEF
008220*       ---> LVL-WIDTH(3) aus ZERO setzen
008230     MOVE ZERO         TO LVL-WIDTH(3)
008240*           LVL-WIDTH : Stufentabelle RESOLUTION-DEF
008250*       ---> LVL-OFFSET(3) aus ZERO setzen
008260     MOVE ZERO         TO LVL-OFFSET(3)
008270*           LVL-OFFSET : Stufentabelle RESOLUTION-DEF
008280     .
008290 C120-99.
008300     EXIT.
008310*       ---> Rueckkehr aus diesem Abschnitt
008320
008330******************************************************************
008340* C300/C310/C320: Rundung auf Periodengrenzen
008350*
008360*   Eingabe  :: W-RND-IN, C4-LVL (Index in RESOLUTION-DEF-TABLE)
008370*   Ausgabe  :: W-RND-OUT
008380******************************************************************
008390*
008400*    C300 behandelt zwei grundverschiedene Stufentypen: feste Breite
008410*    (MINUT/HOUR/DAY/WEEK, LVL-TYPE = "F") wird per Ganzzahldivision
008420*    auf LVL-WIDTH/LVL-OFFSET abgerundet - die Kommaverwerfung der
008430*    COMP-Division erledigt das Abrunden automatisch, ohne dass wir
008440*    selbst pruefen muessen. Kalendrische Stufen (MONTH/YEAR,
008450*    LVL-TYPE = "C") haben keine feste Sekundenbreite und muessen
008460*    ueber C330/C340 ins Jahr/Monat/Tag-Format und zurueck.
008470 C300-ROUND-DOWN SECTION.
008480 C300-00.
008490*       ---> Pruefung: LVL-TYPE(C4-LVL) = "C"
008500     IF LVL-TYPE(C4-LVL) = "C"
008510*           steuert Ablauf nach LVL-TYPE(C4-LVL) = "C"
008520*          ---> C330-EPOCH-TO-YMD ausfuehren
008530        PERFORM C330-EPOCH-TO-YMD
008540*          ---> Pruefung: LVL-RESOLUTION(C4-LVL) = "MONTH"
008550        IF LVL-RESOLUTION(C4-LVL) = "MONTH"
008560*              steuert Ablauf nach LVL-RESOLUTION(C4-LVL) = "MONTH"
008570*             ---> W-YMD-D aus 1 setzen
008580           MOVE 1 TO W-YMD-D
008590*                 W-YMD-D : Arbeitsfeld Kalenderdatum
008600*          ---> sonst
008610        ELSE
008620*              Gegenfall der vorigen Pruefung
008630*             ---> W-YMD-D aus 1 setzen
008640           MOVE 1 TO W-YMD-D
008650*                 W-YMD-D : Arbeitsfeld Kalenderdatum
008660*             ---> W-YMD-M aus 1 setzen
008670           MOVE 1 TO W-YMD-M
008680*                 W-YMD-M : Arbeitsfeld Kalenderdatum
008690        END-IF
008700*              Ende der Pruefung
008710*          ---> C340-YMD-TO-EPOCH ausfuehren
008720        PERFORM C340-YMD-TO-EPOCH
008730*       ---> sonst
008740     ELSE
008750*           Gegenfall der vorigen Pruefung
008760*          ---> W-RND-OUT berechnen
008770        COMPUTE W-RND-OUT =
008780           ((W-RND-IN - LVL-OFFSET(C4-LVL)) / LVL-WIDTH(C4-LVL))
008790                          * LVL-WIDTH(C4-LVL) + LVL-OFFSET(C4-LVL)
008800     END-IF
008810*           Ende der Pruefung
008820     .
008830 C300-99.
008840     EXIT.
008850*       ---> Rueckkehr aus diesem Abschnitt
008860
008870*
008880*    C310 ist die Umkehrung von C300: liegt W-RND-IN bereits auf
008890*    einer Periodengrenze, bleibt der Wert unveraendert (W-RND-OUT
008900*    = W-RND-SAVE); sonst wird erst abgerundet und von dort die
008910*    naechste Grenze ueber C320 angesteuert. W-RND-IN wird danach
008920*    wiederhergestellt, damit der Aufrufer sich auf den Inhalt
008930*    verlassen kann (Seiteneffekt vermeiden).
008940 C310-ROUND-UP SECTION.
008950 C310-00.
008960*       ---> W-RND-SAVE aus W-RND-IN setzen
008970     MOVE W-RND-IN  TO W-RND-SAVE
008980*           W-RND-SAVE : Arbeitsfeld Rundungslogik
008990*       ---> C300-ROUND-DOWN ausfuehren
009000     PERFORM C300-ROUND-DOWN
009010*       ---> Pruefung: W-RND-OUT = W-RND-SAVE
009020     IF W-RND-OUT = W-RND-SAVE
009030*           steuert Ablauf nach W-RND-OUT = W-RND-SAVE
009040        CONTINUE
009050*       ---> sonst
009060     ELSE
009070*           Gegenfall der vorigen Pruefung
009080*          ---> W-RND-IN aus W-RND-OUT setzen
009090        MOVE W-RND-OUT TO W-RND-IN
009100*              W-RND-IN : Arbeitsfeld Rundungslogik
009110*          ---> C320-NEXT-BOUNDARY ausfuehren
009120        PERFORM C320-NEXT-BOUNDARY
009130*          ---> W-RND-IN aus W-RND-SAVE setzen
009140        MOVE W-RND-SAVE TO W-RND-IN
009150*              W-RND-IN : Arbeitsfeld Rundungslogik
009160     END-IF
009170*           Ende der Pruefung
009180     .
009190 C310-99.
009200     EXIT.
009210*       ---> Rueckkehr aus diesem Abschnitt
009220
009230*
009240*    C320 liefert die naechstfolgende Periodengrenze NACH W-RND-IN.
009250*    Bei fester Breite einfach +LVL-WIDTH; bei kalendrischen Stufen
009260*    Monat/Jahr hochzaehlen und ggf. Jahreswechsel beruecksichtigen
009270*    (Monat > 12 faengt den Dezember/Januar-Uebergang ab).
009280 C320-NEXT-BOUNDARY SECTION.
009290 C320-00.
009300*    Annahme: W-RND-IN ist bereits eine Periodengrenze
009310*       ---> Pruefung: LVL-TYPE(C4-LVL) = "C"
009320     IF LVL-TYPE(C4-LVL) = "C"
009330*           steuert Ablauf nach LVL-TYPE(C4-LVL) = "C"
009340*          ---> C330-EPOCH-TO-YMD ausfuehren
009350        PERFORM C330-EPOCH-TO-YMD
009360*          ---> Pruefung: LVL-RESOLUTION(C4-LVL) = "MONTH"
009370        IF LVL-RESOLUTION(C4-LVL) = "MONTH"
009380*              steuert Ablauf nach LVL-RESOLUTION(C4-LVL) = "MONTH"
009390*             ---> W-YMD-M fortschreiben
009400           ADD 1 TO W-YMD-M
009410*                 W-YMD-M um 1 erhoeht
009420*             ---> Pruefung: W-YMD-M > 12
009430           IF W-YMD-M > 12
009440*                 steuert Ablauf nach W-YMD-M > 12
009450*                ---> W-YMD-M aus 1 setzen
009460              MOVE 1 TO W-YMD-M
009470*                    W-YMD-M : Arbeitsfeld Kalenderdatum
009480*                ---> W-YMD-Y fortschreiben
009490              ADD  1 TO W-YMD-Y
009500*                    W-YMD-Y um 1 erhoeht
009510           END-IF
009520*                 Ende der Pruefung
009530*          ---> sonst
009540        ELSE
009550*              Gegenfall der vorigen Pruefung
009560*             ---> W-YMD-Y fortschreiben
009570           ADD  1 TO W-YMD-Y
009580*                 W-YMD-Y um 1 erhoeht
009590        END-IF
009600*              Ende der Pruefung
009610*          ---> C340-YMD-TO-EPOCH ausfuehren
009620        PERFORM C340-YMD-TO-EPOCH
009630*       ---> sonst
009640     ELSE
009650*           Gegenfall der vorigen Pruefung
009660*          ---> W-RND-OUT berechnen
009670        COMPUTE W-RND-OUT = W-RND-IN + LVL-WIDTH(C4-LVL)
009680*              Formel liefert W-RND-OUT
009690     END-IF
009700*           Ende der Pruefung
009710     .
009720 C320-99.
009730     EXIT.
009740*       ---> Rueckkehr aus diesem Abschnitt
009750
009760******************************************************************
009770* civil_from_days (Hinnant) - Sekunden (W-RND-IN) -> Jahr/Monat/Tag
009780* Gueltig fuer W-RND-IN >= 0 (Unix-Sekunden nach 1970 - siehe
009790* Aenderung A.01.00/A.01.01)
009800******************************************************************
009810 C330-EPOCH-TO-YMD SECTION.
009820 C330-00.
009830*       ---> CIV-Z ermitteln
009840     DIVIDE W-RND-IN BY K-SEC-DAY GIVING CIV-Z
009850*           CIV-Z = W-RND-IN / K-SEC-DAY
009860*       ---> CIV-Z fortschreiben
009870     ADD    719468               TO CIV-Z
009880*           CIV-Z um 719468 erhoeht
009890
009900*       ---> CIV-ERA ermitteln
009910     DIVIDE CIV-Z   BY 146097 GIVING CIV-ERA
009920*           CIV-ERA = CIV-Z / 146097
009930*       ---> CIV-DOE berechnen
009940     COMPUTE CIV-DOE = CIV-Z - (CIV-ERA * 146097)
009950*           Formel liefert CIV-DOE
009960
009970*       ---> CIV-T1 ermitteln
009980     DIVIDE CIV-DOE BY 1460   GIVING CIV-T1
009990*           CIV-T1 = CIV-DOE / 1460
010000*       ---> CIV-T2 ermitteln
010010     DIVIDE CIV-DOE BY 36524  GIVING CIV-T2
010020*           CIV-T2 = CIV-DOE / 36524
010030*       ---> CIV-T3 ermitteln
010040     DIVIDE CIV-DOE BY 146096 GIVING CIV-T3
010050*           CIV-T3 = CIV-DOE / 146096
010060*       ---> CIV-T4 berechnen
010070     COMPUTE CIV-T4 = CIV-DOE - CIV-T1 + CIV-T2 - CIV-T3
010080*           Formel liefert CIV-T4
010090*       ---> CIV-YOE ermitteln
010100     DIVIDE  CIV-T4 BY 365    GIVING CIV-YOE
010110*           CIV-YOE = CIV-T4 / 365
010120
010130*       ---> W-YMD-Y berechnen
010140     COMPUTE W-YMD-Y = CIV-YOE + (CIV-ERA * 400)
010150*           Formel liefert W-YMD-Y
010160
010170*       ---> CIV-T5 ermitteln
010180     DIVIDE CIV-YOE BY 4   GIVING CIV-T5
010190*           CIV-T5 = CIV-YOE / 4
010200*       ---> CIV-T6 ermitteln
010210     DIVIDE CIV-YOE BY 100 GIVING CIV-T6
010220*           CIV-T6 = CIV-YOE / 100
010230*       ---> CIV-DOY berechnen
010240     COMPUTE CIV-DOY = CIV-DOE - (365 * CIV-YOE) - CIV-T5 + CIV-T6
010250*           Formel liefert CIV-DOY
010260
010270*       ---> CIV-T7 berechnen
010280     COMPUTE CIV-T7 = (5 * CIV-DOY) + 2
010290*           Formel liefert CIV-T7
010300*       ---> CIV-MP ermitteln
010310     DIVIDE  CIV-T7 BY 153 GIVING CIV-MP
010320*           CIV-MP = CIV-T7 / 153
010330*       ---> CIV-T8 berechnen
010340     COMPUTE CIV-T8 = (153 * CIV-MP) + 2
010350*           Formel liefert CIV-T8
010360*       ---> CIV-T9 ermitteln
010370     DIVIDE  CIV-T8 BY 5   GIVING CIV-T9
010380*           CIV-T9 = CIV-T8 / 5
010390*       ---> W-YMD-D berechnen
010400     COMPUTE W-YMD-D = CIV-DOY - CIV-T9 + 1
010410*           Formel liefert W-YMD-D
010420
010430*       ---> Pruefung: CIV-MP < 10
010440     IF CIV-MP < 10
010450*           steuert Ablauf nach CIV-MP < 10
010460*          ---> W-YMD-M berechnen
010470        COMPUTE W-YMD-M = CIV-MP + 3
010480*              Formel liefert W-YMD-M
010490*       ---> sonst
010500     ELSE
010510*           Gegenfall der vorigen Pruefung
010520*          ---> W-YMD-M berechnen
010530        COMPUTE W-YMD-M = CIV-MP - 9
010540*              Formel liefert W-YMD-M
010550     END-IF
010560*           Ende der Pruefung
010570
010580*       ---> Pruefung: W-YMD-M <= 2
010590     IF W-YMD-M <= 2
010600*           steuert Ablauf nach W-YMD-M <= 2
010610*          ---> W-YMD-Y fortschreiben
010620        ADD 1 TO W-YMD-Y
010630*              W-YMD-Y um 1 erhoeht
010640     END-IF
010650*           Ende der Pruefung
010660     .
010670 C330-99.
010680     EXIT.
010690*       ---> Rueckkehr aus diesem Abschnitt
010700
010710******************************************************************
010720* days_from_civil (Hinnant) - Jahr/Monat/Tag -> Sekunden (W-RND-OUT)
010730******************************************************************
010740 C340-YMD-TO-EPOCH SECTION.
010750 C340-00.
010760*       ---> CIV-Y2 aus W-YMD-Y setzen
010770     MOVE W-YMD-Y TO CIV-Y2
010780*           CIV-Y2 : Zwischenwert Kalenderumrechnung
010790*       ---> Pruefung: W-YMD-M <= 2
010800     IF W-YMD-M <= 2
010810*           steuert Ablauf nach W-YMD-M <= 2
010820*          ---> CIV-Y2 vermindern
010830        SUBTRACT 1 FROM CIV-Y2
010840*              CIV-Y2 um 1 verringert
010850     END-IF
010860*           Ende der Pruefung
010870
010880*       ---> CIV-ERA ermitteln
010890     DIVIDE CIV-Y2 BY 400 GIVING CIV-ERA
010900*           CIV-ERA = CIV-Y2 / 400
010910*       ---> CIV-YOE berechnen
010920     COMPUTE CIV-YOE = CIV-Y2 - (CIV-ERA * 400)
010930*           Formel liefert CIV-YOE
010940
010950*       ---> Pruefung: W-YMD-M > 2
010960     IF W-YMD-M > 2
010970*           steuert Ablauf nach W-YMD-M > 2
010980*          ---> CIV-MADJ berechnen
010990        COMPUTE CIV-MADJ = W-YMD-M - 3
011000*              Formel liefert CIV-MADJ
011010*       ---> sonst
011020     ELSE
011030*           Gegenfall der vorigen Pruefung
011040*          ---> CIV-MADJ berechnen
011050        COMPUTE CIV-MADJ = W-YMD-M + 9
011060*              Formel liefert CIV-MADJ
011070     END-IF
011080*           Ende der Pruefung
011090
011100*       ---> CIV-T7 berechnen
011110     COMPUTE CIV-T7 = (153 * CIV-MADJ) + 2
011120*           Formel liefert CIV-T7
011130*       ---> CIV-T9 ermitteln
011140     DIVIDE  CIV-T7 BY 5 GIVING CIV-T9
011150*           CIV-T9 = CIV-T7 / 5
011160*       ---> CIV-DOY berechnen
011170     COMPUTE CIV-DOY = CIV-T9 + W-YMD-D - 1
011180*           Formel liefert CIV-DOY
011190
011200*       ---> CIV-T5 ermitteln
011210     DIVIDE CIV-YOE BY 4   GIVING CIV-T5
011220*           CIV-T5 = CIV-YOE / 4
011230*       ---> CIV-T6 ermitteln
011240     DIVIDE CIV-YOE BY 100 GIVING CIV-T6
011250*           CIV-T6 = CIV-YOE / 100
011260*       ---> CIV-DOE berechnen
011270     COMPUTE CIV-DOE = (365 * CIV-YOE) + CIV-T5 - CIV-T6 + CIV-DOY
011280*           Formel liefert CIV-DOE
011290
011300*       ---> CIV-Z berechnen
011310     COMPUTE CIV-Z = (CIV-ERA * 146097) + CIV-DOE - 719468
011320*           Formel liefert CIV-Z
011330*       ---> W-RND-OUT berechnen
011340     COMPUTE W-RND-OUT = CIV-Z * K-SEC-DAY
011350*           Formel liefert W-RND-OUT
011360     .
011370 C340-99.
011380     EXIT.
011390*       ---> Rueckkehr aus diesem Abschnitt
011400
011410******************************************************************
011420* Stufe 1 (Terminal) - Kontrollbruch direkt ueber WAREHOUSE-EXTRACT
011430******************************************************************
011440 B200-LOAD-TERMINAL SECTION.
011450 B200-00.
011460*       ---> C4-LVL aus 1 setzen
011470     MOVE 1 TO C4-LVL
011480*           C4-LVL : Laufindex/Zaehler Stufenverarbeitung
011490*       ---> HAVE-BUCKET-SW aus "N" setzen
011500     MOVE "N" TO HAVE-BUCKET-SW
011510*           HAVE-BUCKET-SW : Bucket-Zustandsschalter
011520
011530*       ---> naechsten Satz aus WAREHOUSE-EXTRACT lesen
011540     READ WAREHOUSE-EXTRACT
011550*           Folgezeile treibt weitere Verarbeitung
011560*            ---> Dateiende abfangen
011570          AT END SET WHS-AT-EOF TO TRUE
011580     END-READ
011590*           Ende Lesezugriff
011600*       ---> Pruefung: NOT WHS-AT-EOF
011610     IF NOT WHS-AT-EOF
011620*           steuert Ablauf nach NOT WHS-AT-EOF
011630*          ---> WHM-RAW-LINE aus WHS-FD-RECORD setzen
011640        MOVE WHS-FD-RECORD TO WHM-RAW-LINE
011650*              WHM-RAW-LINE : Warehouse-Minutensatz
011660     END-IF
011670*           Ende der Pruefung
011680
011690*       ---> B210-PROCESS-ONE-LINE ausfuehren
011700     PERFORM B210-PROCESS-ONE-LINE THRU B210-99
011710*           Bereich B210-PROCESS-ONE-LINE bis B210-99
011720*               ---> Abbruchbedingung: WHS-AT-EOF
011730             UNTIL WHS-AT-EOF
011740*                   Schleife endet, sobald Bedingung zutrifft
011750
011760*       ---> Pruefung: HAVE-CURRENT-BUCKET
011770     IF HAVE-CURRENT-BUCKET
011780*           steuert Ablauf nach HAVE-CURRENT-BUCKET
011790*          ---> B230-FLUSH-BUCKET ausfuehren
011800        PERFORM B230-FLUSH-BUCKET
011810     END-IF
011820*           Ende der Pruefung
011830     .
011840 B200-99.
011850     EXIT.
011860*       ---> Rueckkehr aus diesem Abschnitt
011870
011880******************************************************************
011890* eine Zeile des Warehouse-Extrakts verarbeiten
011900******************************************************************
011910 B210-PROCESS-ONE-LINE SECTION.
011920 B210-00.
011930*       ---> B215-PARSE-WAREHOUSE-LINE ausfuehren
011940     PERFORM B215-PARSE-WAREHOUSE-LINE
011950
011960*       ---> W-RND-IN aus WHM-EPOCH-SECONDS setzen
011970     MOVE WHM-EPOCH-SECONDS TO W-RND-IN
011980*           W-RND-IN : Arbeitsfeld Rundungslogik
011990*       ---> C300-ROUND-DOWN ausfuehren
012000     PERFORM C300-ROUND-DOWN
012010*       ---> W-BUCKET-START aus W-RND-OUT setzen
012020     MOVE W-RND-OUT         TO W-BUCKET-START
012030*           W-BUCKET-START : Arbeitsfeld
012040*       ---> C320-NEXT-BOUNDARY ausfuehren
012050     PERFORM C320-NEXT-BOUNDARY
012060*       ---> W-BUCKET-END aus W-RND-OUT setzen
012070     MOVE W-RND-OUT         TO W-BUCKET-END
012080*           W-BUCKET-END : Arbeitsfeld
012090
012100*       ---> Pruefung: W-BUCKET-END <= W-REQ-START
012110     IF W-BUCKET-END <= W-REQ-START
012120*           steuert Ablauf nach W-BUCKET-END <= W-REQ-START
012130     OR W-BUCKET-START >= W-REQ-END
012140*          ---> weiter bei B210-READ-NEXT
012150        GO TO B210-READ-NEXT
012160*              Restverarbeitung des Abschnitts wird uebersprungen
012170     END-IF
012180*           Ende der Pruefung
012190
012200*       ---> Pruefung: NOT HAVE-CURRENT-BUCKET
012210     IF NOT HAVE-CURRENT-BUCKET
012220*           steuert Ablauf nach NOT HAVE-CURRENT-BUCKET
012230*          ---> RES-START-DATE(C4-ANZ + 1) aus W-BUCKET-START setzen
012240        MOVE W-BUCKET-START TO RES-START-DATE(C4-ANZ + 1)
012250*          ---> RES-END-DATE(C4-ANZ + 1) aus W-BUCKET-END setzen
012260        MOVE W-BUCKET-END   TO RES-END-DATE(C4-ANZ + 1)
012270*          ---> W-CUR-UNITS aus ZERO setzen
012280        MOVE ZERO            TO W-CUR-UNITS, W-CUR-BLOCKS
012290*              W-CUR-UNITS : Arbeitsfeld
012300*          ---> HAVE-CURRENT-BUCKET setzen
012310        SET HAVE-CURRENT-BUCKET TO TRUE
012320*              Folgeverarbeitung fragt HAVE-CURRENT-BUCKET ab
012330*       ---> sonst
012340     ELSE
012350*           Gegenfall der vorigen Pruefung
012360*          ---> Pruefung: W-BUCKET-START NOT =
012370        IF W-BUCKET-START NOT =
012380*              steuert Ablauf nach W-BUCKET-START NOT =
012390           RES-START-DATE(C4-ANZ + 1)
012400*             ---> B230-FLUSH-BUCKET ausfuehren
012410           PERFORM B230-FLUSH-BUCKET
012420*             ---> RES-START-DATE(C4-ANZ + 1) aus W-BUCKET-START setzen
012430           MOVE W-BUCKET-START TO RES-START-DATE(C4-ANZ + 1)
012440*             ---> RES-END-DATE(C4-ANZ + 1) aus W-BUCKET-END setzen
012450           MOVE W-BUCKET-END   TO RES-END-DATE(C4-ANZ + 1)
012460*             ---> W-CUR-UNITS aus ZERO setzen
012470           MOVE ZERO            TO W-CUR-UNITS, W-CUR-BLOCKS
012480*                 W-CUR-UNITS : Arbeitsfeld
012490        END-IF
012500*              Ende der Pruefung
012510     END-IF
012520*           Ende der Pruefung
012530
012540*       ---> W-CUR-UNITS fortschreiben
012550     ADD WHM-UNITS  TO W-CUR-UNITS
012560*           W-CUR-UNITS um WHM-UNITS erhoeht
012570*       ---> W-CUR-BLOCKS fortschreiben
012580     ADD WHM-BLOCKS TO W-CUR-BLOCKS
012590*           W-CUR-BLOCKS um WHM-BLOCKS erhoeht
012600     .
012610 B210-READ-NEXT.
012620*       ---> naechsten Satz aus WAREHOUSE-EXTRACT lesen
012630     READ WAREHOUSE-EXTRACT
012640*           Folgezeile treibt weitere Verarbeitung
012650*            ---> Dateiende abfangen
012660          AT END SET WHS-AT-EOF TO TRUE
012670     END-READ
012680*           Ende Lesezugriff
012690*       ---> Pruefung: NOT WHS-AT-EOF
012700     IF NOT WHS-AT-EOF
012710*           steuert Ablauf nach NOT WHS-AT-EOF
012720*          ---> WHM-RAW-LINE aus WHS-FD-RECORD setzen
012730        MOVE WHS-FD-RECORD TO WHM-RAW-LINE
012740*              WHM-RAW-LINE : Warehouse-Minutensatz
012750     END-IF
012760*           Ende der Pruefung
012770     .
012780 B210-99.
012790     EXIT.
012800*       ---> Rueckkehr aus diesem Abschnitt
012810
012820******************************************************************
012830* laufenden Eimer als fertige Periode in RESULT-TABLE uebernehmen
012840******************************************************************
012850 B215-PARSE-WAREHOUSE-LINE SECTION.
012860 B215-00.
012870*       ---> Text aufteilen
012880     UNSTRING WHM-RAW-TEXT DELIMITED BY ","
012890         INTO WHM-FIELD-1, WHM-FIELD-2, WHM-FIELD-3
012900*       ---> WHM-EPOCH-SECONDS aus WHM-FIELD-1 setzen
012910     MOVE WHM-FIELD-1 TO WHM-EPOCH-SECONDS
012920*           WHM-EPOCH-SECONDS : Warehouse-Minutensatz
012930*       ---> WHM-UNITS aus WHM-FIELD-2 setzen
012940     MOVE WHM-FIELD-2 TO WHM-UNITS
012950*           WHM-UNITS : Warehouse-Minutensatz
012960*       ---> WHM-BLOCKS aus WHM-FIELD-3 setzen
012970     MOVE WHM-FIELD-3 TO WHM-BLOCKS
012980*           WHM-BLOCKS : Warehouse-Minutensatz
012990
013000*       ---> W-RND-IN aus WHM-EPOCH-SECONDS setzen
013010     MOVE WHM-EPOCH-SECONDS TO W-RND-IN
013020*           W-RND-IN : Arbeitsfeld Rundungslogik
013030*       ---> C4-LVL aus 1 setzen
013040     MOVE 1                 TO C4-LVL
013050*           C4-LVL : Laufindex/Zaehler Stufenverarbeitung
013060*       ---> C300-ROUND-DOWN ausfuehren
013070     PERFORM C300-ROUND-DOWN
013080*       ---> WHM-START-DATE aus W-RND-OUT setzen
013090     MOVE W-RND-OUT         TO WHM-START-DATE
013100*           WHM-START-DATE : Warehouse-Minutensatz
013110*       ---> WHM-START-DATE fortschreiben
013120     ADD  K-SEC-MINUTE      TO WHM-START-DATE GIVING WHM-END-DATE
013130*           WHM-START-DATE um K-SEC-MINUTE erhoeht
013140*       ---> WHM-RESOLUTION aus "MINUT" setzen
013150     MOVE "MINUT"           TO WHM-RESOLUTION
013160*           WHM-RESOLUTION : Warehouse-Minutensatz
013170     .
013180 B215-99.
013190     EXIT.
013200*       ---> Rueckkehr aus diesem Abschnitt
013210
013220 B230-FLUSH-BUCKET SECTION.
013230 B230-00.
013240*       ---> Pruefung: C4-ANZ >= MAX-RESULT-LINES
013250     IF C4-ANZ >= MAX-RESULT-LINES
013260*           steuert Ablauf nach C4-ANZ >= MAX-RESULT-LINES
013270*          ---> Meldung ausgeben
013280        DISPLAY "ERGEBNISTABELLE VOLL - ABBRUCH"
013290*              Ausgabe auf SYSOPRMSG/STDOUT
013300*          ---> PRG-ABBRUCH setzen
013310        SET PRG-ABBRUCH TO TRUE
013320*              Folgeverarbeitung fragt PRG-ABBRUCH ab
013330*          ---> weiter bei B230-99
013340        GO TO B230-99
013350*              Restverarbeitung des Abschnitts wird uebersprungen
013360     END-IF
013370*           Ende der Pruefung
013380*       ---> C4-ANZ fortschreiben
013390     ADD 1 TO C4-ANZ
013400*           C4-ANZ um 1 erhoeht
013410*       ---> RES-RESOLUTION(C4-ANZ) aus LVL-RESOLUTION(1) setzen
013420     MOVE LVL-RESOLUTION(1)   TO RES-RESOLUTION(C4-ANZ)
013430*       ---> RES-UNITS-TOTAL(C4-ANZ) aus W-CUR-UNITS setzen
013440     MOVE W-CUR-UNITS         TO RES-UNITS-TOTAL(C4-ANZ)
013450*       ---> RES-BLOCKS-TOTAL(C4-ANZ) aus W-CUR-BLOCKS setzen
013460     MOVE W-CUR-BLOCKS        TO RES-BLOCKS-TOTAL(C4-ANZ)
013470*       ---> HAVE-BUCKET-SW aus "N" setzen
013480     MOVE "N"                 TO HAVE-BUCKET-SW
013490*           HAVE-BUCKET-SW : Bucket-Zustandsschalter
013500     .
013510 B230-99.
013520     EXIT.
013530*       ---> Rueckkehr aus diesem Abschnitt
013540
013550******************************************************************
013560* Stufe 2..N - Zwischenspeicher lesen, Luecken aus Vorstufe fuellen
013570******************************************************************
013580*
013590*    Ab Stufe 2 wird nicht mehr das Warehouse gelesen, sondern die
013600*    Vorstufe (PREV-RESULT-TABLE, siehe B305) durchlaufen. Der
013610*    angeforderte Zeitraum wird auf ganze Perioden dieser Stufe
013620*    aufgerundet (W-ALIGNED-START) bzw. abgerundet
013630*    (W-ALIGNED-END); liegt W-REQ-START/W-REQ-END ausserhalb der
013640*    ausgerichteten Grenzen, wird der Rest als eigene - kuerzere -
013650*    Randperiode ueber D100 mitgezaehlt, damit keine Einheiten
013660*    verloren gehen (TSACC-11: frueher wurde dieser Rand
013670*    verworfen).
013680 B300-LOAD-ONE-LEVEL SECTION.
013690 B300-00.
013700*       ---> B305-COPY-RESULT-TO-PREV ausfuehren
013710     PERFORM B305-COPY-RESULT-TO-PREV
013720
013730*       ---> C4-ANZ aus ZERO setzen
013740     MOVE ZERO TO C4-ANZ
013750*           C4-ANZ : Laufindex/Zaehler Stufenverarbeitung
013760
013770*       ---> W-RND-IN aus W-REQ-START setzen
013780     MOVE W-REQ-START TO W-RND-IN
013790*           W-RND-IN : Arbeitsfeld Rundungslogik
013800*       ---> C310-ROUND-UP ausfuehren
013810     PERFORM C310-ROUND-UP
013820*       ---> W-ALIGNED-START aus W-RND-OUT setzen
013830     MOVE W-RND-OUT    TO W-ALIGNED-START
013840*           W-ALIGNED-START : Arbeitsfeld
013850
013860*       ---> W-RND-IN aus W-REQ-END setzen
013870     MOVE W-REQ-END    TO W-RND-IN
013880*           W-RND-IN : Arbeitsfeld Rundungslogik
013890*       ---> C300-ROUND-DOWN ausfuehren
013900     PERFORM C300-ROUND-DOWN
013910*       ---> W-ALIGNED-END aus W-RND-OUT setzen
013920     MOVE W-RND-OUT    TO W-ALIGNED-END
013930*           W-ALIGNED-END : Arbeitsfeld
013940
013950*       ---> Pruefung: W-REQ-START < W-ALIGNED-START
013960     IF W-REQ-START < W-ALIGNED-START
013970*           steuert Ablauf nach W-REQ-START < W-ALIGNED-START
013980*          ---> W-BUCKET-START aus W-REQ-START setzen
013990        MOVE W-REQ-START     TO W-BUCKET-START
014000*              W-BUCKET-START : Arbeitsfeld
014010*          ---> W-BUCKET-END aus W-ALIGNED-START setzen
014020        MOVE W-ALIGNED-START TO W-BUCKET-END
014030*              W-BUCKET-END : Arbeitsfeld
014040*          ---> D100-ACCUMULATE-LEVEL ausfuehren
014050        PERFORM D100-ACCUMULATE-LEVEL
014060*          ---> B390-APPEND-RESULT ausfuehren
014070        PERFORM B390-APPEND-RESULT
014080     END-IF
014090*           Ende der Pruefung
014100
014110*       ---> Pruefung: W-ALIGNED-START < W-ALIGNED-END
014120     IF W-ALIGNED-START < W-ALIGNED-END
014130*           steuert Ablauf nach W-ALIGNED-START < W-ALIGNED-END
014140*          ---> B330-READ-BODY-CACHE ausfuehren
014150        PERFORM B330-READ-BODY-CACHE
014160*          ---> W-BUCKET-START aus W-ALIGNED-START setzen
014170        MOVE W-ALIGNED-START TO W-BUCKET-START
014180*              W-BUCKET-START : Arbeitsfeld
014190*          ---> B340-WALK-ONE-PERIOD ausfuehren
014200        PERFORM B340-WALK-ONE-PERIOD THRU B340-99
014210*              Bereich B340-WALK-ONE-PERIOD bis B340-99
014220*                  ---> Abbruchbedingung: W-BUCKET-START >= W-ALIGNED-END
014230                UNTIL W-BUCKET-START >= W-ALIGNED-END
014240*                      Schleife endet, sobald Bedingung zutrifft
014250                   OR PRG-ABBRUCH
014260     END-IF
014270*           Ende der Pruefung
014280
014290*       ---> Pruefung: W-ALIGNED-END < W-REQ-END
014300     IF W-ALIGNED-END < W-REQ-END
014310*           steuert Ablauf nach W-ALIGNED-END < W-REQ-END
014320     AND NOT PRG-ABBRUCH
014330*          ---> W-BUCKET-START aus W-ALIGNED-END setzen
014340        MOVE W-ALIGNED-END TO W-BUCKET-START
014350*              W-BUCKET-START : Arbeitsfeld
014360*          ---> W-BUCKET-END aus W-REQ-END setzen
014370        MOVE W-REQ-END     TO W-BUCKET-END
014380*              W-BUCKET-END : Arbeitsfeld
014390*          ---> D100-ACCUMULATE-LEVEL ausfuehren
014400        PERFORM D100-ACCUMULATE-LEVEL
014410*          ---> B390-APPEND-RESULT ausfuehren
014420        PERFORM B390-APPEND-RESULT
014430     END-IF
014440*           Ende der Pruefung
014450     .
014460 B300-99.
014470     EXIT.
014480*       ---> Rueckkehr aus diesem Abschnitt
014490
014500******************************************************************
014510* aktuelle RESULT-TABLE als Vorstufe fuer die naechste Stufe merken
014520******************************************************************
014530 B305-COPY-RESULT-TO-PREV SECTION.
014540 B305-00.
014550*       ---> B307-COPY-ONE-ENTRY ausfuehren
014560     PERFORM B307-COPY-ONE-ENTRY THRU B307-99
014570*           Bereich B307-COPY-ONE-ENTRY bis B307-99
014580*               ---> Laufvariable C4-I1
014590             VARYING C4-I1 FROM 1 BY 1
014600*                       ---> Abbruchbedingung: C4-I1 > C4-ANZ
014610                     UNTIL C4-I1 > C4-ANZ
014620*                           Schleife endet, sobald Bedingung zutrifft
014630*       ---> C9-ANZ aus C4-ANZ setzen
014640     MOVE C4-ANZ TO C9-ANZ
014650     .
014660 B305-99.
014670     EXIT.
014680*       ---> Rueckkehr aus diesem Abschnitt
014690
014700 B307-COPY-ONE-ENTRY SECTION.
014710 B307-00.
014720*       ---> PREV-RESOLUTION(C4-I1) aus RES-RESOLUTION(C4-I1) setzen
014730     MOVE RES-RESOLUTION(C4-I1)    TO PREV-RESOLUTION(C4-I1)
014740*       ---> PREV-START-DATE(C4-I1) aus RES-START-DATE(C4-I1) setzen
014750     MOVE RES-START-DATE(C4-I1)    TO PREV-START-DATE(C4-I1)
014760*       ---> PREV-END-DATE(C4-I1) aus RES-END-DATE(C4-I1) setzen
014770     MOVE RES-END-DATE(C4-I1)      TO PREV-END-DATE(C4-I1)
014780*       ---> PREV-UNITS-TOTAL(C4-I1) aus RES-UNITS-TOTAL(C4-I1) setzen
014790     MOVE RES-UNITS-TOTAL(C4-I1)   TO PREV-UNITS-TOTAL(C4-I1)
014800*       ---> PREV-BLOCKS-TOTAL(C4-I1) aus RES-BLOCKS-TOTAL(C4-I1) setzen
014810     MOVE RES-BLOCKS-TOTAL(C4-I1)  TO PREV-BLOCKS-TOTAL(C4-I1)
014820     .
014830 B307-99.
014840     EXIT.
014850*       ---> Rueckkehr aus diesem Abschnitt
014860
014870******************************************************************
014880* ROLLOLD-Saetze dieser Stufe im angefragten Bereich herausfiltern
014890* (BODY) - aus dem einmalig in F110 geladenen OLD-MASTER-TABLE, da
014900* ROLLOLD als sequentielle Datei nicht je Stufe erneut gelesen
014910* werden kann (Fehlerticket TSACC-11, siehe F110)
014920******************************************************************
014930 B330-READ-BODY-CACHE SECTION.
014940 B330-00.
014950*       ---> BODY-COUNT aus ZERO setzen
014960     MOVE ZERO TO BODY-COUNT
014970*           BODY-COUNT : Ergebnisliste Detailsaetze
014980*       ---> BODY-PTR aus 1 setzen
014990     MOVE 1    TO BODY-PTR
015000*           BODY-PTR : Ergebnisliste Detailsaetze
015010*       ---> B335-TEST-ONE-OLD-RECORD ausfuehren
015020     PERFORM B335-TEST-ONE-OLD-RECORD THRU B335-99
015030*           Bereich B335-TEST-ONE-OLD-RECORD bis B335-99
015040*               ---> Laufvariable C4-I1
015050             VARYING C4-I1 FROM 1 BY 1
015060*                       ---> Abbruchbedingung: C4-I1 > OLD-MASTER-COUNT
015070                     UNTIL C4-I1 > OLD-MASTER-COUNT
015080*                           Schleife endet, sobald Bedingung zutrifft
015090                        OR PRG-ABBRUCH
015100     .
015110 B330-99.
015120     EXIT.
015130*       ---> Rueckkehr aus diesem Abschnitt
015140
015150 B335-TEST-ONE-OLD-RECORD SECTION.
015160 B335-00.
015170*       ---> Pruefung: OLDM-RESOLUTION(C4-I1) = LVL-RESOLUTION(C4-LVL)
015180     IF  OLDM-RESOLUTION(C4-I1) = LVL-RESOLUTION(C4-LVL)
015190*           steuert Ablauf nach Aufloesung/Zeitraum des Altsatzes
015200     AND OLDM-START-DATE(C4-I1) >= W-ALIGNED-START
015210     AND OLDM-START-DATE(C4-I1) <  W-ALIGNED-END
015220*          ---> Pruefung: BODY-COUNT >= MAX-BODY-LINES
015230        IF BODY-COUNT >= MAX-BODY-LINES
015240*              steuert Ablauf nach BODY-COUNT >= MAX-BODY-LINES
015250*             ---> Meldung ausgeben
015260           DISPLAY "BODY-TABELLE VOLL - ABBRUCH"
015270*                 Ausgabe auf SYSOPRMSG/STDOUT
015280*             ---> PRG-ABBRUCH setzen
015290           SET PRG-ABBRUCH TO TRUE
015300*                 Folgeverarbeitung fragt PRG-ABBRUCH ab
015310*             ---> weiter bei B335-99
015320           GO TO B335-99
015330*                 Restverarbeitung des Abschnitts wird uebersprungen
015340        END-IF
015350*              Ende der Pruefung
015360*          ---> BODY-COUNT fortschreiben
015370        ADD 1 TO BODY-COUNT
015380*              BODY-COUNT um 1 erhoeht
015390*          ---> BODY-RESOLUTION(BODY-COUNT) aus OLDM-RESOLUTION(C4-I1) se
015400        MOVE OLDM-RESOLUTION(C4-I1)     TO BODY-RESOLUTION(BODY-COUNT)
015410*              BODY-RESOLUTION : Ergebnisliste Detailsaetze
015420*          ---> BODY-START-DATE(BODY-COUNT) aus OLDM-START-DATE(C4-I1) se
015430        MOVE OLDM-START-DATE(C4-I1)     TO BODY-START-DATE(BODY-COUNT)
015440*              BODY-START-DATE : Ergebnisliste Detailsaetze
015450*          ---> BODY-END-DATE(BODY-COUNT) aus OLDM-END-DATE(C4-I1) setzen
015460        MOVE OLDM-END-DATE(C4-I1)       TO BODY-END-DATE(BODY-COUNT)
015470*              BODY-END-DATE : Ergebnisliste Detailsaetze
015480*          ---> BODY-UNITS-TOTAL(BODY-COUNT) aus OLDM-UNITS-TOTAL(C4-I1) 
015490        MOVE OLDM-UNITS-TOTAL(C4-I1)    TO BODY-UNITS-TOTAL(BODY-COUNT)
015500*              BODY-UNITS-TOTAL : Ergebnisliste Detailsaetze
015510*          ---> BODY-BLOCKS-TOTAL(BODY-COUNT.. aus OLDM-BLOCKS-TOTAL(C4-I
015520        MOVE OLDM-BLOCKS-TOTAL(C4-I1)   TO BODY-BLOCKS-TOTAL(BODY-COUNT)
015530*              BODY-BLOCKS-TOTAL : Ergebnisliste Detailsaetze
015540     END-IF
015550*           Ende der Pruefung
015560     .
015570 B335-99.
015580     EXIT.
015590*       ---> Rueckkehr aus diesem Abschnitt
015600
015610******************************************************************
015620* eine volle Periode dieser Stufe: Cache-Treffer oder Luecke
015630******************************************************************
015640 B340-WALK-ONE-PERIOD SECTION.
015650 B340-00.
015660*       ---> W-RND-IN aus W-BUCKET-START setzen
015670     MOVE W-BUCKET-START TO W-RND-IN
015680*           W-RND-IN : Arbeitsfeld Rundungslogik
015690*       ---> C320-NEXT-BOUNDARY ausfuehren
015700     PERFORM C320-NEXT-BOUNDARY
015710*       ---> W-BUCKET-END aus W-RND-OUT setzen
015720     MOVE W-RND-OUT       TO W-BUCKET-END
015730*           W-BUCKET-END : Arbeitsfeld
015740
015750*       ---> C4-I2 aus ZERO setzen
015760     MOVE ZERO TO C4-I2
015770*           C4-I2 : Laufindex/Zaehler Stufenverarbeitung
015780*       ---> B345-SEARCH-BODY ausfuehren
015790     PERFORM B345-SEARCH-BODY THRU B345-99
015800*           Bereich B345-SEARCH-BODY bis B345-99
015810*               ---> Laufvariable C4-I1
015820             VARYING C4-I1 FROM BODY-PTR BY 1
015830*                       ---> Abbruchbedingung: C4-I1 > BODY-COUNT
015840                     UNTIL C4-I1 > BODY-COUNT
015850*                           Schleife endet, sobald Bedingung zutrifft
015860                        OR C4-I2 > ZERO
015870
015880*       ---> Pruefung: C4-I2 > ZERO
015890     IF C4-I2 > ZERO
015900*           steuert Ablauf nach C4-I2 > ZERO
015910**      --->  Treffer im Zwischenspeicher
015920*          ---> C4-ANZ fortschreiben
015930        ADD 1 TO C4-ANZ
015940*              C4-ANZ um 1 erhoeht
015950*          ---> RES-RESOLUTION(C4-ANZ) aus BODY-RESOLUTION(C4-I2) setzen
015960        MOVE BODY-RESOLUTION(C4-I2)   TO RES-RESOLUTION(C4-ANZ)
015970*          ---> RES-START-DATE(C4-ANZ) aus BODY-START-DATE(C4-I2) setzen
015980        MOVE BODY-START-DATE(C4-I2)   TO RES-START-DATE(C4-ANZ)
015990*          ---> RES-END-DATE(C4-ANZ) aus BODY-END-DATE(C4-I2) setzen
016000        MOVE BODY-END-DATE(C4-I2)     TO RES-END-DATE(C4-ANZ)
016010*          ---> RES-UNITS-TOTAL(C4-ANZ) aus BODY-UNITS-TOTAL(C4-I2) setze
016020        MOVE BODY-UNITS-TOTAL(C4-I2)  TO RES-UNITS-TOTAL(C4-ANZ)
016030*          ---> RES-BLOCKS-TOTAL(C4-ANZ) aus BODY-BLOCKS-TOTAL(C4-I2) set
016040        MOVE BODY-BLOCKS-TOTAL(C4-I2) TO RES-BLOCKS-TOTAL(C4-ANZ)
016050*          ---> BODY-PTR berechnen
016060        COMPUTE BODY-PTR = C4-I2 + 1
016070*              Formel liefert BODY-PTR
016080*       ---> sonst
016090     ELSE
016100*           Gegenfall der vorigen Pruefung
016110**      --->  Luecke - aus Vorstufe neu zusammenrechnen
016120*          ---> D100-ACCUMULATE-LEVEL ausfuehren
016130        PERFORM D100-ACCUMULATE-LEVEL
016140*          ---> B390-APPEND-RESULT ausfuehren
016150        PERFORM B390-APPEND-RESULT
016160*          ---> B360-REMEMBER-MISSING ausfuehren
016170        PERFORM B360-REMEMBER-MISSING
016180     END-IF
016190*           Ende der Pruefung
016200
016210*       ---> W-BUCKET-START aus W-BUCKET-END setzen
016220     MOVE W-BUCKET-END TO W-BUCKET-START
016230*           W-BUCKET-START : Arbeitsfeld
016240     .
016250 B340-99.
016260     EXIT.
016270*       ---> Rueckkehr aus diesem Abschnitt
016280
016290 B345-SEARCH-BODY SECTION.
016300 B345-00.
016310*       ---> Pruefung: BODY-START-DATE(C4-I1) = W-BUCKET-START
016320     IF BODY-START-DATE(C4-I1) = W-BUCKET-START
016330*           steuert Ablauf nach BODY-START-DATE(C4-I1) = W-BUCKET-START
016340*          ---> C4-I2 aus C4-I1 setzen
016350        MOVE C4-I1 TO C4-I2
016360*              C4-I2 : Laufindex/Zaehler Stufenverarbeitung
016370     END-IF
016380*           Ende der Pruefung
016390     .
016400 B345-99.
016410     EXIT.
016420*       ---> Rueckkehr aus diesem Abschnitt
016430
016440******************************************************************
016450* neu berechnete Periode als fertige Zeile uebernehmen
016460******************************************************************
016470 B390-APPEND-RESULT SECTION.
016480 B390-00.
016490*       ---> Pruefung: C4-ANZ >= MAX-RESULT-LINES
016500     IF C4-ANZ >= MAX-RESULT-LINES
016510*           steuert Ablauf nach C4-ANZ >= MAX-RESULT-LINES
016520*          ---> Meldung ausgeben
016530        DISPLAY "ERGEBNISTABELLE VOLL - ABBRUCH"
016540*              Ausgabe auf SYSOPRMSG/STDOUT
016550*          ---> PRG-ABBRUCH setzen
016560        SET PRG-ABBRUCH TO TRUE
016570*              Folgeverarbeitung fragt PRG-ABBRUCH ab
016580*          ---> weiter bei B390-99
016590        GO TO B390-99
016600*              Restverarbeitung des Abschnitts wird uebersprungen
016610     END-IF
016620*           Ende der Pruefung
016630*       ---> C4-ANZ fortschreiben
016640     ADD 1 TO C4-ANZ
016650*           C4-ANZ um 1 erhoeht
016660*       ---> RES-RESOLUTION(C4-ANZ) aus LVL-RESOLUTION(C4-LVL) setzen
016670     MOVE LVL-RESOLUTION(C4-LVL) TO RES-RESOLUTION(C4-ANZ)
016680*       ---> RES-START-DATE(C4-ANZ) aus W-BUCKET-START setzen
016690     MOVE W-BUCKET-START         TO RES-START-DATE(C4-ANZ)
016700*       ---> RES-END-DATE(C4-ANZ) aus W-BUCKET-END setzen
016710     MOVE W-BUCKET-END           TO RES-END-DATE(C4-ANZ)
016720*       ---> RES-UNITS-TOTAL(C4-ANZ) aus W-SUM-UNITS setzen
016730     MOVE W-SUM-UNITS            TO RES-UNITS-TOTAL(C4-ANZ)
016740*       ---> RES-BLOCKS-TOTAL(C4-ANZ) aus W-SUM-BLOCKS setzen
016750     MOVE W-SUM-BLOCKS           TO RES-BLOCKS-TOTAL(C4-ANZ)
016760     .
016770 B390-99.
016780     EXIT.
016790*       ---> Rueckkehr aus diesem Abschnitt
016800
016810******************************************************************
016820* neu berechnete volle Periode zusaetzlich fuer ROLLNEW vormerken
016830******************************************************************
016840 B360-REMEMBER-MISSING SECTION.
016850 B360-00.
016860*       ---> Pruefung: MISSING-COUNT >= MAX-MISSING-LINES
016870     IF MISSING-COUNT >= MAX-MISSING-LINES
016880*           steuert Ablauf nach MISSING-COUNT >= MAX-MISSING-LINES
016890*          ---> Meldung ausgeben
016900        DISPLAY "MISSING-TABELLE VOLL - ABBRUCH"
016910*              Ausgabe auf SYSOPRMSG/STDOUT
016920*          ---> PRG-ABBRUCH setzen
016930        SET PRG-ABBRUCH TO TRUE
016940*              Folgeverarbeitung fragt PRG-ABBRUCH ab
016950*          ---> weiter bei B360-99
016960        GO TO B360-99
016970*              Restverarbeitung des Abschnitts wird uebersprungen
016980     END-IF
016990*           Ende der Pruefung
017000*       ---> MISSING-COUNT fortschreiben
017010     ADD 1 TO MISSING-COUNT
017020*           MISSING-COUNT um 1 erhoeht
017030*       ---> MISS-RESOLUTION(MISSING-COUN.. aus LVL-RESOLUTION(C4-LVL) se
017040     MOVE LVL-RESOLUTION(C4-LVL) TO MISS-RESOLUTION(MISSING-COUNT)
017050*           MISS-RESOLUTION : Liste fehlender Perioden
017060*       ---> MISS-START-DATE(MISSING-COUN.. aus W-BUCKET-START setzen
017070     MOVE W-BUCKET-START         TO MISS-START-DATE(MISSING-COUNT)
017080*           MISS-START-DATE : Liste fehlender Perioden
017090*       ---> MISS-END-DATE(MISSING-COUNT) aus W-BUCKET-END setzen
017100     MOVE W-BUCKET-END           TO MISS-END-DATE(MISSING-COUNT)
017110*           MISS-END-DATE : Liste fehlender Perioden
017120*       ---> MISS-UNITS-TOTAL(MISSING-COU.. aus W-SUM-UNITS setzen
017130     MOVE W-SUM-UNITS            TO MISS-UNITS-TOTAL(MISSING-COUNT)
017140*           MISS-UNITS-TOTAL : Liste fehlender Perioden
017150*       ---> MISS-BLOCKS-TOTAL(MISSING-CO.. aus W-SUM-BLOCKS setzen
017160     MOVE W-SUM-BLOCKS           TO MISS-BLOCKS-TOTAL(MISSING-COUNT)
017170*           MISS-BLOCKS-TOTAL : Liste fehlender Perioden
017180     .
017190 B360-99.
017200     EXIT.
017210*       ---> Rueckkehr aus diesem Abschnitt
017220
017230******************************************************************
017240* D100-ACCUMULATE-LEVEL: eine Periode [W-BUCKET-START,W-BUCKET-END)
017250* aus PREV-RESULT-TABLE aufsummieren (Ueberlappung, keine
017260* Proratisierung - siehe D110)
017270******************************************************************
017280*
017290*    Aufsummiert wird jedes Mitglied der Vorstufe, dessen Zeitraum
017300*    die Zielperiode [W-BUCKET-START,W-BUCKET-END) ueberlappt -
017310*    PREV-START-DATE < W-BUCKET-END UND PREV-END-DATE >
017320*    W-BUCKET-START (D110). Es wird NICHT anteilig (pro rata)
017330*    gewichtet: eine Vorstufen-Periode, die nur teilweise in die
017340*    Zielperiode faellt, geht dennoch vollstaendig ein - das
017350*    entspricht der fachlichen Vorgabe fuer Belegungsstatistik.
017360 D100-ACCUMULATE-LEVEL SECTION.
017370 D100-00.
017380*       ---> W-SUM-UNITS aus ZERO setzen
017390     MOVE ZERO TO W-SUM-UNITS, W-SUM-BLOCKS
017400*           W-SUM-UNITS : Arbeitsfeld
017410*       ---> D110-SUM-MEMBER ausfuehren
017420     PERFORM D110-SUM-MEMBER THRU D110-99
017430*           Bereich D110-SUM-MEMBER bis D110-99
017440*               ---> Laufvariable C4-I1
017450             VARYING C4-I1 FROM 1 BY 1
017460*                       ---> Abbruchbedingung: C4-I1 > C9-ANZ
017470                     UNTIL C4-I1 > C9-ANZ
017480*                           Schleife endet, sobald Bedingung zutrifft
017490     .
017500 D100-99.
017510     EXIT.
017520*       ---> Rueckkehr aus diesem Abschnitt
017530
017540 D110-SUM-MEMBER SECTION.
017550 D110-00.
017560*       ---> Pruefung: PREV-START-DATE(C4-I1) <  W-BUCKET-END
017570     IF PREV-START-DATE(C4-I1) <  W-BUCKET-END
017580*           steuert Ablauf nach PREV-START-DATE(C4-I1) <  W-BUCKET-END
017590     AND PREV-END-DATE(C4-I1)  >  W-BUCKET-START
017600*          ---> W-SUM-UNITS fortschreiben
017610        ADD PREV-UNITS-TOTAL(C4-I1)  TO W-SUM-UNITS
017620*              W-SUM-UNITS um PREV-UNITS-TOTAL(C4-.. erhoeht
017630*          ---> W-SUM-BLOCKS fortschreiben
017640        ADD PREV-BLOCKS-TOTAL(C4-I1) TO W-SUM-BLOCKS
017650*              W-SUM-BLOCKS um PREV-BLOCKS-TOTAL(C4.. erhoeht
017660     END-IF
017670*           Ende der Pruefung
017680     .
017690 D110-99.
017700     EXIT.
017710*       ---> Rueckkehr aus diesem Abschnitt
017720
017730******************************************************************
017740* E100-SAVE-CHUNKED: MISSING-TABLE-ALL in Bloecke <= K-MAX-BATCH
017750* stueckeln (rekursive Halbierung ueber CHUNK-STACK simuliert, da
017760* dieses COBOL85 keine Programmrekursion kennt)
017770******************************************************************
017780 E100-SAVE-CHUNKED SECTION.
017790 E100-00.
017800*       ---> CHUNK-BOUNDS-COUNT aus ZERO setzen
017810     MOVE ZERO TO CHUNK-BOUNDS-COUNT
017820*           CHUNK-BOUNDS-COUNT : Batch-Stapel fuer Sicherung
017830*       ---> Pruefung: MISSING-COUNT = ZERO
017840     IF MISSING-COUNT = ZERO
017850*           steuert Ablauf nach MISSING-COUNT = ZERO
017860*          ---> weiter bei E100-99
017870        GO TO E100-99
017880*              Restverarbeitung des Abschnitts wird uebersprungen
017890     END-IF
017900*           Ende der Pruefung
017910
017920*       ---> CHUNK-STACK-TOP aus 1 setzen
017930     MOVE 1 TO CHUNK-STACK-TOP
017940*           CHUNK-STACK-TOP : Batch-Stapel fuer Sicherung
017950*       ---> CHS-LO(1) aus 1 setzen
017960     MOVE 1             TO CHS-LO(1)
017970*           CHS-LO : Stapeleintrag Batch-Grenzen
017980*       ---> CHS-HI(1) aus MISSING-COUNT setzen
017990     MOVE MISSING-COUNT TO CHS-HI(1)
018000*           CHS-HI : Stapeleintrag Batch-Grenzen
018010
018020*       ---> E110-POP-AND-SPLIT ausfuehren
018030     PERFORM E110-POP-AND-SPLIT THRU E110-99
018040*           Bereich E110-POP-AND-SPLIT bis E110-99
018050*               ---> Abbruchbedingung: CHUNK-STACK-TOP = ZERO
018060             UNTIL CHUNK-STACK-TOP = ZERO
018070*                   Schleife endet, sobald Bedingung zutrifft
018080     .
018090 E100-99.
018100     EXIT.
018110*       ---> Rueckkehr aus diesem Abschnitt
018120
018130******************************************************************
018140* einen Bereich vom Stapel nehmen: <=100 Saetze -> als Batchgrenze
018150* uebernehmen, sonst in zwei etwa gleich grosse Haelften teilen und
018160* beide Haelften wieder auf den Stapel legen
018170******************************************************************
018180 E110-POP-AND-SPLIT SECTION.
018190 E110-00.
018200*       ---> W-LO aus CHS-LO(CHUNK-STACK-TOP) setzen
018210     MOVE CHS-LO(CHUNK-STACK-TOP) TO W-LO
018220*           W-LO : Arbeitsfeld
018230*       ---> W-HI aus CHS-HI(CHUNK-STACK-TOP) setzen
018240     MOVE CHS-HI(CHUNK-STACK-TOP) TO W-HI
018250*           W-HI : Arbeitsfeld
018260*       ---> CHUNK-STACK-TOP vermindern
018270     SUBTRACT 1 FROM CHUNK-STACK-TOP
018280*           CHUNK-STACK-TOP um 1 verringert
018290
018300*       ---> Pruefung: (W-HI - W-LO + 1) <= K-MAX-BATCH
018310     IF (W-HI - W-LO + 1) <= K-MAX-BATCH
018320*           steuert Ablauf nach (W-HI - W-LO + 1) <= K-MAX-BATCH
018330*          ---> Pruefung: CHUNK-BOUNDS-COUNT >= MAX-CHUNK-BOUNDS
018340        IF CHUNK-BOUNDS-COUNT >= MAX-CHUNK-BOUNDS
018350*              steuert Ablauf nach CHUNK-BOUNDS-COUNT >= MAX-CHUNK-BOUNDS
018360*             ---> Meldung ausgeben
018370           DISPLAY "CHUNK-TABELLE VOLL - ABBRUCH"
018380*                 Ausgabe auf SYSOPRMSG/STDOUT
018390*             ---> PRG-ABBRUCH setzen
018400           SET PRG-ABBRUCH TO TRUE
018410*                 Folgeverarbeitung fragt PRG-ABBRUCH ab
018420*             ---> weiter bei E110-99
018430           GO TO E110-99
018440*                 Restverarbeitung des Abschnitts wird uebersprungen
018450        END-IF
018460*              Ende der Pruefung
018470*          ---> CHUNK-BOUNDS-COUNT fortschreiben
018480        ADD 1 TO CHUNK-BOUNDS-COUNT
018490*              CHUNK-BOUNDS-COUNT um 1 erhoeht
018500*          ---> CHB-LO(CHUNK-BOUNDS-COUNT) aus W-LO setzen
018510        MOVE W-LO TO CHB-LO(CHUNK-BOUNDS-COUNT)
018520*          ---> CHB-HI(CHUNK-BOUNDS-COUNT) aus W-HI setzen
018530        MOVE W-HI TO CHB-HI(CHUNK-BOUNDS-COUNT)
018540*       ---> sonst
018550     ELSE
018560*           Gegenfall der vorigen Pruefung
018570*          ---> W-MID berechnen
018580        COMPUTE W-MID = W-LO + ((W-HI - W-LO) / 2)
018590*              Formel liefert W-MID
018600*--->    obere Haelfte zuerst auf den Stapel, damit beim Pop zuerst
018610*        die untere Haelfte kommt und CHUNK-BOUNDS-TABLE aufsteigend
018620*        entsteht (vormals umgekehrt - TSACC-12)
018630*          ---> CHUNK-STACK-TOP fortschreiben
018640        ADD 1 TO CHUNK-STACK-TOP
018650*              CHUNK-STACK-TOP um 1 erhoeht
018660*          ---> CHS-LO berechnen
018670        COMPUTE CHS-LO(CHUNK-STACK-TOP) = W-MID + 1
018680*          ---> CHS-HI(CHUNK-STACK-TOP) aus W-HI setzen
018690        MOVE W-HI             TO CHS-HI(CHUNK-STACK-TOP)
018700*              CHS-HI : Stapeleintrag Batch-Grenzen
018710*          ---> CHUNK-STACK-TOP fortschreiben
018720        ADD 1 TO CHUNK-STACK-TOP
018730*              CHUNK-STACK-TOP um 1 erhoeht
018740*          ---> CHS-LO(CHUNK-STACK-TOP) aus W-LO setzen
018750        MOVE W-LO             TO CHS-LO(CHUNK-STACK-TOP)
018760*              CHS-LO : Stapeleintrag Batch-Grenzen
018770*          ---> CHS-HI(CHUNK-STACK-TOP) aus W-MID setzen
018780        MOVE W-MID            TO CHS-HI(CHUNK-STACK-TOP)
018790*              CHS-HI : Stapeleintrag Batch-Grenzen
018800     END-IF
018810*           Ende der Pruefung
018820     .
018830 E110-99.
018840     EXIT.
018850*       ---> Rueckkehr aus diesem Abschnitt
018860
018870******************************************************************
018880* F100-OPEN-ALL-FILES: alle vier Batchdateien eroeffnen
018890******************************************************************
018900 F100-OPEN-ALL-FILES SECTION.
018910 F100-00.
018920*       ---> Dateien eroeffnen
018930     OPEN INPUT  WAREHOUSE-EXTRACT
018940*           INPUT  WAREHOUSE-EXTRACT
018950*       ---> Pruefung: NOT FS-WHS-OK
018960     IF NOT FS-WHS-OK
018970*           steuert Ablauf nach NOT FS-WHS-OK
018980*          ---> GE-MODUL aus "TSARES0M" setzen
018990        MOVE "TSARES0M" TO GE-MODUL
019000*          ---> GE-SECTION aus "F100" setzen
019010        MOVE "F100"     TO GE-SECTION
019020*          ---> GE-FILE-STATUS aus FS-WHS setzen
019030        MOVE FS-WHS     TO GE-FILE-STATUS
019040*          ---> GE-TEXT aus "OPEN WHSEXTR FEHLGESCHLAGEN.. setzen
019050        MOVE "OPEN WHSEXTR FEHLGESCHLAGEN" TO GE-TEXT
019060*          ---> Z999-ERRLOG ausfuehren
019070        PERFORM Z999-ERRLOG
019080*          ---> PRG-ABBRUCH setzen
019090        SET PRG-ABBRUCH TO TRUE
019100*              Folgeverarbeitung fragt PRG-ABBRUCH ab
019110*          ---> weiter bei F100-99
019120        GO TO F100-99
019130*              Restverarbeitung des Abschnitts wird uebersprungen
019140     END-IF
019150*           Ende der Pruefung
019160
019170*       ---> Dateien eroeffnen
019180     OPEN INPUT  ROLLUP-STORE-OLD
019190*           INPUT  ROLLUP-STORE-OLD
019200*       ---> Pruefung: NOT FS-OLD-OK
019210     IF NOT FS-OLD-OK
019220*           steuert Ablauf nach NOT FS-OLD-OK
019230*          ---> GE-MODUL aus "TSARES0M" setzen
019240        MOVE "TSARES0M" TO GE-MODUL
019250*          ---> GE-SECTION aus "F100" setzen
019260        MOVE "F100"     TO GE-SECTION
019270*          ---> GE-FILE-STATUS aus FS-OLD setzen
019280        MOVE FS-OLD     TO GE-FILE-STATUS
019290*          ---> GE-TEXT aus "OPEN ROLLOLD FEHLGESCHLAGEN.. setzen
019300        MOVE "OPEN ROLLOLD FEHLGESCHLAGEN" TO GE-TEXT
019310*          ---> Z999-ERRLOG ausfuehren
019320        PERFORM Z999-ERRLOG
019330*          ---> PRG-ABBRUCH setzen
019340        SET PRG-ABBRUCH TO TRUE
019350*              Folgeverarbeitung fragt PRG-ABBRUCH ab
019360*          ---> weiter bei F100-99
019370        GO TO F100-99
019380*              Restverarbeitung des Abschnitts wird uebersprungen
019390     END-IF
019400*           Ende der Pruefung
019410
019420*       ---> Dateien eroeffnen
019430     OPEN OUTPUT ROLLUP-STORE-NEW
019440*           OUTPUT ROLLUP-STORE-NEW
019450*       ---> Pruefung: NOT FS-NEW-OK
019460     IF NOT FS-NEW-OK
019470*           steuert Ablauf nach NOT FS-NEW-OK
019480*          ---> GE-MODUL aus "TSARES0M" setzen
019490        MOVE "TSARES0M" TO GE-MODUL
019500*          ---> GE-SECTION aus "F100" setzen
019510        MOVE "F100"     TO GE-SECTION
019520*          ---> GE-FILE-STATUS aus FS-NEW setzen
019530        MOVE FS-NEW     TO GE-FILE-STATUS
019540*          ---> GE-TEXT aus "OPEN ROLLNEW FEHLGESCHLAGEN.. setzen
019550        MOVE "OPEN ROLLNEW FEHLGESCHLAGEN" TO GE-TEXT
019560*          ---> Z999-ERRLOG ausfuehren
019570        PERFORM Z999-ERRLOG
019580*          ---> PRG-ABBRUCH setzen
019590        SET PRG-ABBRUCH TO TRUE
019600*              Folgeverarbeitung fragt PRG-ABBRUCH ab
019610*          ---> weiter bei F100-99
019620        GO TO F100-99
019630*              Restverarbeitung des Abschnitts wird uebersprungen
019640     END-IF
019650*           Ende der Pruefung
019660
019670*       ---> Dateien eroeffnen
019680     OPEN OUTPUT ROLLUP-REPORT
019690*           OUTPUT ROLLUP-REPORT
019700*       ---> Pruefung: NOT FS-RPT-OK
019710     IF NOT FS-RPT-OK
019720*           steuert Ablauf nach NOT FS-RPT-OK
019730*          ---> GE-MODUL aus "TSARES0M" setzen
019740        MOVE "TSARES0M" TO GE-MODUL
019750*          ---> GE-SECTION aus "F100" setzen
019760        MOVE "F100"     TO GE-SECTION
019770*          ---> GE-FILE-STATUS aus FS-RPT setzen
019780        MOVE FS-RPT     TO GE-FILE-STATUS
019790*          ---> GE-TEXT aus "OPEN ROLLRPT FEHLGESCHLAGEN.. setzen
019800        MOVE "OPEN ROLLRPT FEHLGESCHLAGEN" TO GE-TEXT
019810*          ---> Z999-ERRLOG ausfuehren
019820        PERFORM Z999-ERRLOG
019830*          ---> PRG-ABBRUCH setzen
019840        SET PRG-ABBRUCH TO TRUE
019850*              Folgeverarbeitung fragt PRG-ABBRUCH ab
019860     END-IF
019870*           Ende der Pruefung
019880     .
019890 F100-99.
019900     EXIT.
019910*       ---> Rueckkehr aus diesem Abschnitt
019920
019930******************************************************************
019940* F110-READ-OLD-MASTER: gesamten Rollup-Altbestand (ROLLOLD) in
019950* OLD-MASTER-TABLE einlesen. Muss VOR der ersten Stufe erfolgen,
019960* da ROLLOLD als sequentielle Datei nur einmal vorwaerts gelesen
019970* werden kann; vormals je Stufe erneut gelesen, wodurch ab Stufe 2
019980* keine Treffer mehr gefunden wurden (rei 2003-04-14, TSACC-11).
019990******************************************************************
020000 F110-READ-OLD-MASTER SECTION.
020010 F110-00.
020020*       ---> OLD-MASTER-COUNT aus ZERO setzen
020030     MOVE ZERO TO OLD-MASTER-COUNT
020040*           OLD-MASTER-COUNT : Tabelle Rollup-Altbestand
020050*       ---> OLD-EOF-SW aus "N" setzen
020060     MOVE "N"  TO OLD-EOF-SW
020070
020080*       ---> naechsten Satz aus ROLLUP-STORE-OLD lesen
020090     READ ROLLUP-STORE-OLD
020100*           Folgezeile treibt weitere Verarbeitung
020110*            ---> Dateiende abfangen
020120          AT END SET OLD-AT-EOF TO TRUE
020130     END-READ
020140*           Ende Lesezugriff
020150
020160*       ---> F115-STORE-ONE-OLD-RECORD ausfuehren
020170     PERFORM F115-STORE-ONE-OLD-RECORD THRU F115-99
020180*           Bereich F115-STORE-ONE-OLD-RECORD bis F115-99
020190*               ---> Abbruchbedingung: OLD-AT-EOF
020200             UNTIL OLD-AT-EOF
020210*                   Schleife endet, sobald Bedingung zutrifft
020220     .
020230 F110-99.
020240     EXIT.
020250*       ---> Rueckkehr aus diesem Abschnitt
020260
020270 F115-STORE-ONE-OLD-RECORD SECTION.
020280 F115-00.
020290*       ---> Pruefung: OLD-MASTER-COUNT >= MAX-OLDM-LINES
020300     IF OLD-MASTER-COUNT >= MAX-OLDM-LINES
020310*           steuert Ablauf nach OLD-MASTER-COUNT >= MAX-OLDM-LINES
020320*          ---> Meldung ausgeben
020330        DISPLAY "ALTBESTANDSTABELLE VOLL - ABBRUCH"
020340*              Ausgabe auf SYSOPRMSG/STDOUT
020350*          ---> PRG-ABBRUCH setzen
020360        SET PRG-ABBRUCH TO TRUE
020370*              Folgeverarbeitung fragt PRG-ABBRUCH ab
020380*          ---> weiter bei F115-99
020390        GO TO F115-99
020400*              Restverarbeitung des Abschnitts wird uebersprungen
020410     END-IF
020420*           Ende der Pruefung
020430*       ---> ROL-FILE-RECORD aus OLD-FILE-RECORD setzen
020440     MOVE OLD-FILE-RECORD TO ROL-FILE-RECORD
020450*           ROL-FILE-RECORD : Rollup-Satz ROLLOLD/ROLLNEW
020460*       ---> OLD-MASTER-COUNT fortschreiben
020470     ADD 1 TO OLD-MASTER-COUNT
020480*           OLD-MASTER-COUNT um 1 erhoeht
020490*       ---> OLDM-RESOLUTION(OLD-MASTER-C.. aus ROL-RESOLUTION setzen
020500     MOVE ROL-RESOLUTION     TO OLDM-RESOLUTION(OLD-MASTER-COUNT)
020510*       ---> OLDM-START-DATE(OLD-MASTER-C.. aus ROL-START-DATE setzen
020520     MOVE ROL-START-DATE     TO OLDM-START-DATE(OLD-MASTER-COUNT)
020530*       ---> OLDM-END-DATE(OLD-MASTER-COU.. aus ROL-END-DATE setzen
020540     MOVE ROL-END-DATE       TO OLDM-END-DATE(OLD-MASTER-COUNT)
020550*       ---> OLDM-UNITS-TOTAL(OLD-MASTER-.. aus ROL-UNITS-TOTAL setzen
020560     MOVE ROL-UNITS-TOTAL    TO OLDM-UNITS-TOTAL(OLD-MASTER-COUNT)
020570*       ---> OLDM-BLOCKS-TOTAL(OLD-MASTER.. aus ROL-BLOCKS-TOTAL setzen
020580     MOVE ROL-BLOCKS-TOTAL   TO OLDM-BLOCKS-TOTAL(OLD-MASTER-COUNT)
020590*       ---> naechsten Satz aus ROLLUP-STORE-OLD lesen
020600     READ ROLLUP-STORE-OLD
020610*           Folgezeile treibt weitere Verarbeitung
020620*            ---> Dateiende abfangen
020630          AT END SET OLD-AT-EOF TO TRUE
020640     END-READ
020650*           Ende Lesezugriff
020660     .
020670 F115-99.
020680     EXIT.
020690*       ---> Rueckkehr aus diesem Abschnitt
020700
020710******************************************************************
020720* F200-MERGE-ROLLOLD-NEW: Alt-/Neubestand-Verfahren. Altbestand aus
020730* OLD-MASTER-TABLE (F110) komplett nach ROLLNEW uebertragen (F205);
020740* an den durch MISSING-TABLE-ALL markierten Stellen werden die neu
020750* berechneten Perioden angehaengt. Die Speicherung der neuen
020760* Perioden erfolgt in Bloecken <= K-MAX-BATCH (E100).
020770******************************************************************
020780*
020790*    Reihenfolge ist hier wichtig: zuerst wird der komplette
020800*    Altbestand satzweise nach ROLLNEW kopiert (F205), dabei an
020810*    den in MISSING-TABLE-ALL vermerkten Stellen die neu
020820*    berechneten Perioden eingefuegt (F210). E100 zerlegt
020830*    MISSING-TABLE-ALL vorher in Bloecke <= K-MAX-BATCH, damit
020840*    F210 nicht mit beliebig grossen CHUNK-BOUNDS-TABLE-Eintraegen
020850*    arbeiten muss.
020860 F200-MERGE-ROLLOLD-NEW SECTION.
020870 F200-00.
020880*       ---> F205-COPY-OLD-FORWARD ausfuehren
020890     PERFORM F205-COPY-OLD-FORWARD THRU F205-99
020900*           Bereich F205-COPY-OLD-FORWARD bis F205-99
020910*               ---> Laufvariable C4-I1
020920             VARYING C4-I1 FROM 1 BY 1
020930*                       ---> Abbruchbedingung: C4-I1 > OLD-MASTER-COUNT
020940                     UNTIL C4-I1 > OLD-MASTER-COUNT
020950*                           Schleife endet, sobald Bedingung zutrifft
020960                        OR PRG-ABBRUCH
020970*       ---> Pruefung: PRG-ABBRUCH
020980     IF PRG-ABBRUCH
020990*           steuert Ablauf nach PRG-ABBRUCH
021000*          ---> weiter bei F200-99
021010        GO TO F200-99
021020*              Restverarbeitung des Abschnitts wird uebersprungen
021030     END-IF
021040*           Ende der Pruefung
021050*       ---> E100-SAVE-CHUNKED ausfuehren
021060     PERFORM E100-SAVE-CHUNKED
021070*       ---> Pruefung: PRG-ABBRUCH
021080     IF PRG-ABBRUCH
021090*           steuert Ablauf nach PRG-ABBRUCH
021100*          ---> weiter bei F200-99
021110        GO TO F200-99
021120*              Restverarbeitung des Abschnitts wird uebersprungen
021130     END-IF
021140*           Ende der Pruefung
021150
021160*       ---> Schalter setzen
021170     SET CHB-IX TO 1
021180
021190*       ---> F210-WRITE-ONE-MISSING ausfuehren
021200     PERFORM F210-WRITE-ONE-MISSING THRU F210-99
021210*           Bereich F210-WRITE-ONE-MISSING bis F210-99
021220*               ---> Laufvariable C4-I1
021230             VARYING C4-I1 FROM 1 BY 1
021240*                       ---> Abbruchbedingung: C4-I1 > MISSING-COUNT
021250                     UNTIL C4-I1 > MISSING-COUNT
021260*                           Schleife endet, sobald Bedingung zutrifft
021270     .
021280 F200-99.
021290     EXIT.
021300*       ---> Rueckkehr aus diesem Abschnitt
021310
021320******************************************************************
021330* einen Altbestandssatz unveraendert nach ROLLNEW uebertragen
021340******************************************************************
021350 F205-COPY-OLD-FORWARD SECTION.
021360 F205-00.
021370*       ---> ROL-RESOLUTION aus OLDM-RESOLUTION(C4-I1) setzen
021380     MOVE OLDM-RESOLUTION(C4-I1)    TO ROL-RESOLUTION
021390*           ROL-RESOLUTION : Rollup-Satz ROLLOLD/ROLLNEW
021400*       ---> ROL-START-DATE aus OLDM-START-DATE(C4-I1) setzen
021410     MOVE OLDM-START-DATE(C4-I1)    TO ROL-START-DATE
021420*           ROL-START-DATE : Rollup-Satz ROLLOLD/ROLLNEW
021430*       ---> ROL-END-DATE aus OLDM-END-DATE(C4-I1) setzen
021440     MOVE OLDM-END-DATE(C4-I1)      TO ROL-END-DATE
021450*           ROL-END-DATE : Rollup-Satz ROLLOLD/ROLLNEW
021460*       ---> ROL-UNITS-TOTAL aus OLDM-UNITS-TOTAL(C4-I1) setzen
021470     MOVE OLDM-UNITS-TOTAL(C4-I1)   TO ROL-UNITS-TOTAL
021480*           ROL-UNITS-TOTAL : Rollup-Satz ROLLOLD/ROLLNEW
021490*       ---> ROL-BLOCKS-TOTAL aus OLDM-BLOCKS-TOTAL(C4-I1) setzen
021500     MOVE OLDM-BLOCKS-TOTAL(C4-I1)  TO ROL-BLOCKS-TOTAL
021510*           ROL-BLOCKS-TOTAL : Rollup-Satz ROLLOLD/ROLLNEW
021520*       ---> ROL-FILLER aus SPACES setzen
021530     MOVE SPACES                    TO ROL-FILLER
021540*           ROL-FILLER : Rollup-Satz ROLLOLD/ROLLNEW
021550*       ---> NEW-FILE-RECORD aus ROL-FILE-RECORD setzen
021560     MOVE ROL-FILE-RECORD           TO NEW-FILE-RECORD
021570*       ---> NEW-FILE-RECORD schreiben
021580     WRITE NEW-FILE-RECORD
021590*           Satz geht in die Ausgabedatei
021600*       ---> Pruefung: NOT FS-NEW-OK
021610     IF NOT FS-NEW-OK
021620*           steuert Ablauf nach NOT FS-NEW-OK
021630*          ---> GE-MODUL aus "TSARES0M" setzen
021640        MOVE "TSARES0M"  TO GE-MODUL
021650*          ---> GE-SECTION aus "F205" setzen
021660        MOVE "F205"      TO GE-SECTION
021670*          ---> GE-FILE-STATUS aus FS-NEW setzen
021680        MOVE FS-NEW      TO GE-FILE-STATUS
021690*          ---> GE-TEXT aus "WRITE ROLLNEW (ALTBESTAND).. setzen
021700        MOVE "WRITE ROLLNEW (ALTBESTAND) FEHLGESCHLAGEN" TO GE-TEXT
021710*          ---> Z999-ERRLOG ausfuehren
021720        PERFORM Z999-ERRLOG
021730*          ---> PRG-ABBRUCH setzen
021740        SET PRG-ABBRUCH TO TRUE
021750*              Folgeverarbeitung fragt PRG-ABBRUCH ab
021760*          ---> weiter bei F205-99
021770        GO TO F205-99
021780*              Restverarbeitung des Abschnitts wird uebersprungen
021790     END-IF
021800*           Ende der Pruefung
021810     .
021820 F205-99.
021830     EXIT.
021840*       ---> Rueckkehr aus diesem Abschnitt
021850
021860******************************************************************
021870* eine neu berechnete Periode nach ROLLNEW schreiben; am Ende einer
021880* Stueckelungsgrenze (CHUNK-BOUNDS) eine Batch-Abschlussmeldung
021890******************************************************************
021900 F210-WRITE-ONE-MISSING SECTION.
021910 F210-00.
021920*       ---> ROL-RESOLUTION aus MISS-RESOLUTION(C4-I1) setzen
021930     MOVE MISS-RESOLUTION(C4-I1)    TO ROL-RESOLUTION
021940*           ROL-RESOLUTION : Rollup-Satz ROLLOLD/ROLLNEW
021950*       ---> ROL-START-DATE aus MISS-START-DATE(C4-I1) setzen
021960     MOVE MISS-START-DATE(C4-I1)    TO ROL-START-DATE
021970*           ROL-START-DATE : Rollup-Satz ROLLOLD/ROLLNEW
021980*       ---> ROL-END-DATE aus MISS-END-DATE(C4-I1) setzen
021990     MOVE MISS-END-DATE(C4-I1)      TO ROL-END-DATE
022000*           ROL-END-DATE : Rollup-Satz ROLLOLD/ROLLNEW
022010*       ---> ROL-UNITS-TOTAL aus MISS-UNITS-TOTAL(C4-I1) setzen
022020     MOVE MISS-UNITS-TOTAL(C4-I1)   TO ROL-UNITS-TOTAL
022030*           ROL-UNITS-TOTAL : Rollup-Satz ROLLOLD/ROLLNEW
022040*       ---> ROL-BLOCKS-TOTAL aus MISS-BLOCKS-TOTAL(C4-I1) setzen
022050     MOVE MISS-BLOCKS-TOTAL(C4-I1)  TO ROL-BLOCKS-TOTAL
022060*           ROL-BLOCKS-TOTAL : Rollup-Satz ROLLOLD/ROLLNEW
022070*       ---> ROL-FILLER aus SPACES setzen
022080     MOVE SPACES                    TO ROL-FILLER
022090*           ROL-FILLER : Rollup-Satz ROLLOLD/ROLLNEW
022100*       ---> NEW-FILE-RECORD aus ROL-FILE-RECORD setzen
022110     MOVE ROL-FILE-RECORD           TO NEW-FILE-RECORD
022120*       ---> NEW-FILE-RECORD schreiben
022130     WRITE NEW-FILE-RECORD
022140*           Satz geht in die Ausgabedatei
022150*       ---> Pruefung: NOT FS-NEW-OK
022160     IF NOT FS-NEW-OK
022170*           steuert Ablauf nach NOT FS-NEW-OK
022180*          ---> GE-MODUL aus "TSARES0M" setzen
022190        MOVE "TSARES0M"  TO GE-MODUL
022200*          ---> GE-SECTION aus "F210" setzen
022210        MOVE "F210"      TO GE-SECTION
022220*          ---> GE-FILE-STATUS aus FS-NEW setzen
022230        MOVE FS-NEW      TO GE-FILE-STATUS
022240*          ---> GE-TEXT aus "WRITE ROLLNEW FEHLGESCHLAGE.. setzen
022250        MOVE "WRITE ROLLNEW FEHLGESCHLAGEN" TO GE-TEXT
022260*          ---> Z999-ERRLOG ausfuehren
022270        PERFORM Z999-ERRLOG
022280*          ---> PRG-ABBRUCH setzen
022290        SET PRG-ABBRUCH TO TRUE
022300*              Folgeverarbeitung fragt PRG-ABBRUCH ab
022310*          ---> weiter bei F210-99
022320        GO TO F210-99
022330*              Restverarbeitung des Abschnitts wird uebersprungen
022340     END-IF
022350*           Ende der Pruefung
022360
022370*       ---> Pruefung: C4-I1 = CHB-HI(CHB-IX)
022380     IF C4-I1 = CHB-HI(CHB-IX)
022390*           steuert Ablauf nach C4-I1 = CHB-HI(CHB-IX)
022400*          ---> Meldung ausgeben
022410        DISPLAY "BATCH GESICHERT: SAETZE ", CHB-LO(CHB-IX),
022420*              Ausgabe auf SYSOPRMSG/STDOUT
022430                " BIS ", CHB-HI(CHB-IX)
022440*          ---> Schalter setzen
022450        SET CHB-IX UP BY 1
022460     END-IF
022470*           Ende der Pruefung
022480     .
022490 F210-99.
022500     EXIT.
022510*       ---> Rueckkehr aus diesem Abschnitt
022520
022530******************************************************************
022540* F900-CLOSE-ALL-FILES: alle geoeffneten Dateien schliessen
022550******************************************************************
022560 F900-CLOSE-ALL-FILES SECTION.
022570 F900-00.
022580*       ---> nur schliessen, wenn ueberhaupt eroeffnet (FS-WHS belegt)
022590     IF FS-WHS NOT = SPACES CLOSE WAREHOUSE-EXTRACT END-IF
022600*           sonst war die Datei nie offen (Abbruch vor F100)
022610*       ---> nur schliessen, wenn ueberhaupt eroeffnet (FS-OLD belegt)
022620     IF FS-OLD NOT = SPACES CLOSE ROLLUP-STORE-OLD   END-IF
022630*           sonst war die Datei nie offen (Abbruch vor F100)
022640*       ---> nur schliessen, wenn ueberhaupt eroeffnet (FS-NEW belegt)
022650     IF FS-NEW NOT = SPACES CLOSE ROLLUP-STORE-NEW   END-IF
022660*           sonst war die Datei nie offen (Abbruch vor F100)
022670*       ---> nur schliessen, wenn ueberhaupt eroeffnet (FS-RPT belegt)
022680     IF FS-RPT NOT = SPACES CLOSE ROLLUP-REPORT      END-IF
022690*           sonst war die Datei nie offen (Abbruch vor F100)
022700     .
022710 F900-99.
022720     EXIT.
022730*       ---> Rueckkehr aus diesem Abschnitt
022740
022750******************************************************************
022760* G100-WRITE-REPORT: je Periode eine Detailzeile, am Ende die
022770* Summenzeile (Kontrollbruch Gesamtsumme)
022780******************************************************************
022790 G100-WRITE-REPORT SECTION.
022800 G100-00.
022810*       ---> G-UNITS-TOTAL aus ZERO setzen
022820     MOVE ZERO TO G-UNITS-TOTAL, G-BLOCKS-TOTAL, G-LINES-WRITTEN
022830*           G-UNITS-TOTAL : Gesamtsumme ueber alle Stufen
022840
022850*       ---> G110-WRITE-DETAIL-LINE ausfuehren
022860     PERFORM G110-WRITE-DETAIL-LINE THRU G110-99
022870*           Bereich G110-WRITE-DETAIL-LINE bis G110-99
022880*               ---> Laufvariable C4-I1
022890             VARYING C4-I1 FROM 1 BY 1
022900*                       ---> Abbruchbedingung: C4-I1 > C4-ANZ
022910                     UNTIL C4-I1 > C4-ANZ
022920*                           Schleife endet, sobald Bedingung zutrifft
022930                        OR PRG-ABBRUCH
022940
022950*       ---> Pruefung: NOT PRG-ABBRUCH
022960     IF NOT PRG-ABBRUCH
022970*           steuert Ablauf nach NOT PRG-ABBRUCH
022980*          ---> G120-WRITE-GRAND-TOTAL ausfuehren
022990        PERFORM G120-WRITE-GRAND-TOTAL
023000     END-IF
023010*           Ende der Pruefung
023020     .
023030 G100-99.
023040     EXIT.
023050*       ---> Rueckkehr aus diesem Abschnitt
023060
023070 G110-WRITE-DETAIL-LINE SECTION.
023080 G110-00.
023090*       ---> ROLP-RESOLUTION aus RES-RESOLUTION(C4-I1) setzen
023100     MOVE RES-RESOLUTION(C4-I1)    TO ROLP-RESOLUTION
023110*           ROLP-RESOLUTION : Druckzeile ROLLUP-REPORT
023120*       ---> ROLP-START-DATE aus RES-START-DATE(C4-I1) setzen
023130     MOVE RES-START-DATE(C4-I1)    TO ROLP-START-DATE
023140*           ROLP-START-DATE : Druckzeile ROLLUP-REPORT
023150*       ---> ROLP-END-DATE aus RES-END-DATE(C4-I1) setzen
023160     MOVE RES-END-DATE(C4-I1)      TO ROLP-END-DATE
023170*           ROLP-END-DATE : Druckzeile ROLLUP-REPORT
023180*       ---> ROLP-UNITS-TOTAL aus RES-UNITS-TOTAL(C4-I1) setzen
023190     MOVE RES-UNITS-TOTAL(C4-I1)   TO ROLP-UNITS-TOTAL
023200*           ROLP-UNITS-TOTAL : Druckzeile ROLLUP-REPORT
023210*       ---> ROLP-BLOCKS-TOTAL aus RES-BLOCKS-TOTAL(C4-I1) setzen
023220     MOVE RES-BLOCKS-TOTAL(C4-I1)  TO ROLP-BLOCKS-TOTAL
023230*           ROLP-BLOCKS-TOTAL : Druckzeile ROLLUP-REPORT
023240*       ---> RPT-FILE-RECORD aus ROL-PRINT-LINE setzen
023250     MOVE ROL-PRINT-LINE            TO RPT-FILE-RECORD
023260*       ---> RPT-FILE-RECORD schreiben
023270     WRITE RPT-FILE-RECORD
023280*           Satz geht in die Ausgabedatei
023290*       ---> Pruefung: NOT FS-RPT-OK
023300     IF NOT FS-RPT-OK
023310*           steuert Ablauf nach NOT FS-RPT-OK
023320*          ---> GE-MODUL aus "TSARES0M" setzen
023330        MOVE "TSARES0M"  TO GE-MODUL
023340*          ---> GE-SECTION aus "G110" setzen
023350        MOVE "G110"      TO GE-SECTION
023360*          ---> GE-FILE-STATUS aus FS-RPT setzen
023370        MOVE FS-RPT      TO GE-FILE-STATUS
023380*          ---> GE-TEXT aus "WRITE ROLLRPT FEHLGESCHLAGE.. setzen
023390        MOVE "WRITE ROLLRPT FEHLGESCHLAGEN" TO GE-TEXT
023400*          ---> Z999-ERRLOG ausfuehren
023410        PERFORM Z999-ERRLOG
023420*          ---> PRG-ABBRUCH setzen
023430        SET PRG-ABBRUCH TO TRUE
023440*              Folgeverarbeitung fragt PRG-ABBRUCH ab
023450*          ---> weiter bei G110-99
023460        GO TO G110-99
023470*              Restverarbeitung des Abschnitts wird uebersprungen
023480     END-IF
023490*           Ende der Pruefung
023500*       ---> G-UNITS-TOTAL fortschreiben
023510     ADD RES-UNITS-TOTAL(C4-I1)  TO G-UNITS-TOTAL
023520*           G-UNITS-TOTAL um RES-UNITS-TOTAL(C4-I.. erhoeht
023530*       ---> G-BLOCKS-TOTAL fortschreiben
023540     ADD RES-BLOCKS-TOTAL(C4-I1) TO G-BLOCKS-TOTAL
023550*           G-BLOCKS-TOTAL um RES-BLOCKS-TOTAL(C4-.. erhoeht
023560*       ---> G-LINES-WRITTEN fortschreiben
023570     ADD 1                        TO G-LINES-WRITTEN
023580*           G-LINES-WRITTEN um 1 erhoeht
023590     .
023600 G110-99.
023610     EXIT.
023620*       ---> Rueckkehr aus diesem Abschnitt
023630
023640 G120-WRITE-GRAND-TOTAL SECTION.
023650 G120-00.
023660*       ---> ROLB-LABEL aus "GESAMTSUMME ALLER PERIODEN" setzen
023670     MOVE "GESAMTSUMME ALLER PERIODEN" TO ROLB-LABEL
023680*           ROLB-LABEL : Summenzeile ROLLUP-REPORT
023690*       ---> ROLB-UNITS-TOTAL aus G-UNITS-TOTAL setzen
023700     MOVE G-UNITS-TOTAL               TO ROLB-UNITS-TOTAL
023710*           ROLB-UNITS-TOTAL : Summenzeile ROLLUP-REPORT
023720*       ---> ROLB-BLOCKS-TOTAL aus G-BLOCKS-TOTAL setzen
023730     MOVE G-BLOCKS-TOTAL              TO ROLB-BLOCKS-TOTAL
023740*           ROLB-BLOCKS-TOTAL : Summenzeile ROLLUP-REPORT
023750*       ---> RPT-FILE-RECORD aus ROL-PRINT-BREAK setzen
023760     MOVE ROL-PRINT-BREAK             TO RPT-FILE-RECORD
023770*       ---> RPT-FILE-RECORD schreiben
023780     WRITE RPT-FILE-RECORD
023790*           Satz geht in die Ausgabedatei
023800*       ---> Pruefung: NOT FS-RPT-OK
023810     IF NOT FS-RPT-OK
023820*           steuert Ablauf nach NOT FS-RPT-OK
023830*          ---> GE-MODUL aus "TSARES0M" setzen
023840        MOVE "TSARES0M"  TO GE-MODUL
023850*          ---> GE-SECTION aus "G120" setzen
023860        MOVE "G120"      TO GE-SECTION
023870*          ---> GE-FILE-STATUS aus FS-RPT setzen
023880        MOVE FS-RPT      TO GE-FILE-STATUS
023890*          ---> GE-TEXT aus "WRITE ROLLRPT (SUMME) FEHLG.. setzen
023900        MOVE "WRITE ROLLRPT (SUMME) FEHLGESCHLAGEN" TO GE-TEXT
023910*          ---> Z999-ERRLOG ausfuehren
023920        PERFORM Z999-ERRLOG
023930*          ---> PRG-ABBRUCH setzen
023940        SET PRG-ABBRUCH TO TRUE
023950*              Folgeverarbeitung fragt PRG-ABBRUCH ab
023960     END-IF
023970*           Ende der Pruefung
023980     .
023990 G120-99.
024000     EXIT.
024010*       ---> Rueckkehr aus diesem Abschnitt
024020
024030******************************************************************
024040* Fehler protokollieren (DISPLAY statt CALL "WSYS022" - TSA030C)
024050******************************************************************
024060 Z999-ERRLOG SECTION.
024070 Z999-00.
024080*       ---> Meldung ausgeben
024090     DISPLAY "** FEHLER ** MODUL=" GE-MODUL
024100*           Ausgabe auf SYSOPRMSG/STDOUT
024110             " SECTION=" GE-SECTION
024120             " FSTAT=" GE-FILE-STATUS
024130             " TEXT=" GE-TEXT
024140*       ---> Felder initialisieren
024150     INITIALIZE GEN-ERROR
024160     .
024170 Z999-99.
024180     EXIT.
024190*       ---> Rueckkehr aus diesem Abschnitt
024200
024210******************************************************************
024220* ENDE Source-Programm
024230******************************************************************

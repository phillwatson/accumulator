000100*****************************************************************
000110* TSA030C  --  GEN-ERROR
000120*
000130* Fehlerstruktur fuer Z999-ERRLOG, urspruenglich an das
000140* zentrale Fehlerprotokoll-Modul WSYS022 uebergeben.
000150*-----------------------------------------------------------------*
000160* Vers. | Datum    | von | Kommentar
000170*-------|----------|-----|------------------------------------------
000180*A.00.00|1984-06-11| hlm | Neuerstellung fuer Belegungsstatistik
000190*A.01.00|1998-12-02| kl  | Jahrtausendpruefung ohne Befund - keine
000200*       |          |     | Datumsfelder in dieser Struktur
000210*A.01.01|2003-04-14| rei | CALL "WSYS022" entfernt (Modul beim
000220*       |          |     | Kunden nicht mehr im Bestand), DISPLAY
000230*       |          |     | Ausgabe stattdessen ueber Z999-ERRLOG
000240*****************************************************************
000260*
000270 01  GEN-ERROR.
000280     05  GE-MODUL                PIC X(08).
000290     05  GE-SECTION              PIC X(08).
000300     05  GE-FILE-STATUS          PIC X(02).
000310     05  GE-RC                   PIC S9(04) COMP.
000320     05  GE-TEXT                 PIC X(60).
000330     05  FILLER                  PIC X(12).
